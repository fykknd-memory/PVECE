000100*----------------------------------------------------------------*
000200*    LAYOUT DEL ARCHIVO DE CONFIGURACION DE FLOTA V1G/V2G         *
000300*    UN REGISTRO POR PROYECTO - INCLUYE AGENDA SEMANAL DE CARGA   *
000400*    Y LAS FRANJAS CARGABLES POR DIA (HASTA 10 POR DIA)           *
000500*----------------------------------------------------------------*
000600 01 WS-ENT-V2GCONFIG-REG.
000700    05 WS-ENT-V2G-PROY-ID                     PIC 9(09).
000800    05 WS-ENT-V2G-CANT-VEHIC                  PIC 9(05).
000900    05 WS-ENT-V2G-CAP-BATERIA-KWH             PIC S9(08)V99.
001000    05 WS-ENT-V2G-CTRL-HORARIO                PIC 9(01).
001100       88 WS-ENT-V2G-CTRL-HORARIO-ON          VALUE 1.
001200       88 WS-ENT-V2G-CTRL-HORARIO-OFF         VALUE 0.
001300    05 WS-ENT-V2G-CANT-CARG-RAPIDOS           PIC 9(05).
001400    05 WS-ENT-V2G-CANT-CARG-LENTOS            PIC 9(05).
001500    05 WS-ENT-V2G-CANT-CARG-ULTRARAP          PIC 9(05).
001600    05 WS-ENT-V2G-AGENDA-SEMANAL OCCURS 7 TIMES
001700                                  INDEXED BY WS-IX-DIA.
001800       10 WS-ENT-V2G-SEM-NOM-DIA              PIC X(02).
001900       10 WS-ENT-V2G-SEM-OPERA                PIC 9(01).
002000          88 WS-ENT-V2G-SEM-OPERA-SI          VALUE 1.
002100          88 WS-ENT-V2G-SEM-OPERA-NO          VALUE 0.
002200       10 WS-ENT-V2G-SEM-CANT-FRANJAS         PIC 9(02).
002300       10 WS-ENT-V2G-SEM-FRANJA OCCURS 1 TO 10 TIMES
002400                            DEPENDING ON WS-ENT-V2G-SEM-CANT-FRANJAS
002500                            INDEXED BY WS-IX-FRANJA.
002600          15 WS-ENT-V2G-FRJ-INICIO-HHMM       PIC 9(04).
002700          15 WS-ENT-V2G-FRJ-INICIO-R REDEFINES
002800                                  WS-ENT-V2G-FRJ-INICIO-HHMM.
002900             20 WS-ENT-V2G-FRJ-INICIO-HH      PIC 9(02).
003000             20 WS-ENT-V2G-FRJ-INICIO-MM      PIC 9(02).
003100          15 WS-ENT-V2G-FRJ-FIN-HHMM          PIC 9(04).
003200          15 WS-ENT-V2G-FRJ-FIN-R REDEFINES
003300                                  WS-ENT-V2G-FRJ-FIN-HHMM.
003400             20 WS-ENT-V2G-FRJ-FIN-HH         PIC 9(02).
003500             20 WS-ENT-V2G-FRJ-FIN-MM         PIC 9(02).
003600          15 WS-ENT-V2G-FRJ-SOC-MINIMO        PIC 9(03).
003700    05 FILLER                                 PIC X(40).
