000100*----------------------------------------------------------------*
000200*  PROGRAM-ID.  PVESSCFG                                         *
000300*  SUBRUTINA DE DIMENSIONAMIENTO DEL BANCO DE BATERIAS (ESS) Y   *
000400*  DEL TRANSFORMADOR DE LA INSTALACION, CON BUSQUEDA DE MODELO   *
000500*  ESTANDAR DE ESS Y DE TAMANO ESTANDAR DE TRANSFORMADOR POR     *
000600*  PAIS EN LA TABLA DE PARAMETROS FIJOS (TABLACFG).              *
000700*----------------------------------------------------------------*
000800*  CAMBIOS
000900*    02/02/97 CP  ALTA DEL MODULO. ANTES VALIDABA LA TARJETA DE
001000*                 ABASTECIMIENTO CONTRA EL MAESTRO DE TARJETAS.
001100*    02/02/97 CP  SE REEMPLAZA EL MAESTRO VSAM POR LA TABLA DE
001200*                 TAMANOS ESTANDAR EN MEMORIA (TABLACFG).
001300*    19/05/97 RG  SE AGREGA EL DERATEO EMPIRICO DE LA POTENCIA
001400*                 MAXIMA DEL BANCO DE BATERIAS (COEFICIENTE 0,80).
001500*    30/09/97 SU  SE INCORPORA LA DURACION DE DESCARGA SEGUN EL
001600*                 MODO DE CARGA (UNO = 2 HS, DOS = 4 HS).
001700*    03/11/98 SU  REVISION Y2K: SIN CAMPOS DE FECHA EN ESTE
001800*                 MODULO, NO REQUIERE VENTANA DE SIGLO.
001900*    14/01/99 RB  SE AGREGA LA ADVERTENCIA DE TRANSFORMADOR
002000*                 INSUFICIENTE CUANDO EL INGRESADO NO ALCANZA.
002100*    18/06/00 RB  SE CORRIGE LA BUSQUEDA DE MODELO ESTANDAR: SE
002200*                 PRIORIZA LA MENOR CANTIDAD DE UNIDADES Y, EN
002300*                 CASO DE EMPATE, LA MENOR CAPACIDAD UNITARIA.
002400*    14/03/04 RB  TKT-2231. LA POTENCIA NOMINAL DEL BANCO NO
002500*                 DESCONTABA LA POTENCIA INSTALADA DE PV (REGLA 7).
002600*                 SE AGREGA EL CREDITO 1:1 DE PV CONTRA LA POTENCIA
002700*                 MAXIMA DERATEADA, CON PISO EN CERO.
002800*    21/03/04 RB  TKT-2238. EL DIMENSIONAMIENTO Y LA VALIDACION
002900*                 DEL TRANSFORMADOR USABAN LA DEMANDA DE PV MAS
003000*                 ESS EN VEZ DE LA POTENCIA PICO DE LA CARGA (PASO
003100*                 4) Y DE LA POTENCIA NOMINAL FINAL DEL BANCO (PASO
003200*                 6); SE CORRIGEN AMBOS COMPARANDOS Y SE AGREGA EL
003300*                 TEXTO DE ADVERTENCIA CON LOS VALORES Y EL
003400*                 EXCEDENTE. LA CANTIDAD DE UNIDADES DEL MODELO
003500*                 ESTANDAR SE REDONDEABA AL MAS CERCANO EN VEZ DE
003600*                 SIEMPRE HACIA ARRIBA (REGLA 9), SUBDIMENSIONANDO
003700*                 EL BANCO; SE CORRIGE A REDONDEO HACIA ARRIBA. LA
003800*                 POTENCIA Y CAPACIDAD DE SALIDA NO SE ACTUALIZABAN
003900*                 CON EL MODELO Y LA CANTIDAD DE UNIDADES ELEGIDOS,
004000*                 DEJANDO EL VALOR CRUDO PRE-REDONDEO PARA EL
004100*                 RESULTADO Y PARA LA ECONOMIA A 20 ANIOS.
004200*----------------------------------------------------------------*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. PVESSCFG.
004500 AUTHOR. CLAUDIA PERDIGUERA.
004600 INSTALLATION. GERENCIA DE INGENIERIA - PLANTA SOLAR.
004700 DATE-WRITTEN. 02/02/1997.
004800 DATE-COMPILED.
004900 SECURITY. USO INTERNO - GERENCIA DE INGENIERIA.
005000*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400    CLASS CLASE-DIGITOS IS '0' THRU '9'.
005500
005600*----------------------------------------------------------------*
005700 DATA DIVISION.
005800
005900 WORKING-STORAGE SECTION.
006000*----------------------------------------------------------------*
006100*    TABLA DE PARAMETROS FIJOS (TRANSFORMADOR / ESS / PILAS)     *
006200*----------------------------------------------------------------*
006300     COPY TABLACFG.
006400*----------------------------------------------------------------*
006500*    AREA DE TRABAJO DE LA CAPACIDAD Y POTENCIA REQUERIDAS       *
006600*----------------------------------------------------------------*
006700 01 WS-REQ-GRP.
006800    05 WS-REQ-CAPACIDAD-KWH                   PIC 9(05).
006900    05 WS-REQ-R REDEFINES WS-REQ-CAPACIDAD-KWH.
007000       10 WS-REQ-CAPACIDAD-ALFA               PIC X(05).
007100    05 WS-REQ-TRAFO-KVA                       PIC 9(05).
007200    05 WS-REQ-TRAFO-R REDEFINES
007300       WS-REQ-TRAFO-KVA                       PIC X(05).
007400    05 FILLER                                 PIC X(10).
007500*----------------------------------------------------------------*
007600 77 WS-IX-MODELO                              PIC 9(02) COMP.
007700 77 WS-IX-TRAFO                               PIC 9(02) COMP.
007800 77 WS-DURACION-HORAS                         PIC 9(02) COMP.
007900 77 WS-UNIDADES-CANDIDATO                     PIC 9(05) COMP.
008000 77 WS-UNIDADES-MINIMAS                       PIC 9(05) COMP.
008100 77 WS-MODELO-ELEGIDO                         PIC 9(02) COMP.
008200 77 WS-TRAFO-ESTANDAR                         PIC 9(05) COMP.
008300 77 WS-ESS-POTENCIA-MAXIMA-KW                 PIC S9(07)V99.
008400 77 WS-EXCESO-TRAFO-KW                        PIC S9(07)V99.
008500 77 WS-EXCESO-TRAFO-R REDEFINES
008600    WS-EXCESO-TRAFO-KW                        PIC X(10).
008700 77 WS-POTENCIA-ESS-EDIT                      PIC ZZZZZ9.99.
008800 77 WS-TRAFO-CAP-EDIT                         PIC ZZZZ9.
008900 77 WS-EXCESO-EDIT                            PIC ZZZZZ9.99.
009000*----------------------------------------------------------------*
009100 LINKAGE SECTION.
009200*----------------------------------------------------------------*
009300 01 LK-DIMENS-ENTRADA.
009400    05 LK-DIM-TRAFO-CAP-KVA                   PIC S9(07)V99.
009500    05 LK-DIM-PV-CAP-KW                       PIC S9(08)V99.
009600    05 LK-DIM-PAIS                            PIC X(02).
009700    05 LK-DIM-MODO-CARGA                      PIC X(03).
009800    05 LK-DIM-PICO-KW                         PIC S9(08)V99.
009900
010000 COPY RESLTCLC.
010100
010200 PROCEDURE DIVISION USING LK-DIMENS-ENTRADA, WS-SAL-RESULTADO-REG.
010300*----------------------------------------------------------------*
010400
010500     PERFORM 1000-INICIAR-PROGRAMA
010600        THRU 1000-INICIAR-PROGRAMA-FIN.
010700
010800     PERFORM 2000-PROCESAR-PROGRAMA
010900        THRU 2000-PROCESAR-PROGRAMA-FIN.
011000
011100     PERFORM 3000-FINALIZAR-PROGRAMA
011200        THRU 3000-FINALIZAR-PROGRAMA-FIN.
011300
011400     GOBACK.
011500*----------------------------------------------------------------*
011600 1000-INICIAR-PROGRAMA.
011700
011800     INITIALIZE WS-SAL-RESULTADO-REG
011900                WS-REQ-GRP.
012000
012100 1000-INICIAR-PROGRAMA-FIN.
012200     EXIT.
012300*----------------------------------------------------------------*
012400 2000-PROCESAR-PROGRAMA.
012500
012600     PERFORM 2100-CALC-POTENCIA-ESS
012700        THRU 2100-CALC-POTENCIA-ESS-FIN.
012800
012900     PERFORM 2200-CALC-CAPACIDAD-ESS
013000        THRU 2200-CALC-CAPACIDAD-ESS-FIN.
013100
013200     PERFORM 2300-BUSCAR-MODELO-ESTANDAR
013300        THRU 2300-BUSCAR-MODELO-ESTANDAR-FIN.
013400
013500     PERFORM 2400-DIMENSIONAR-TRAFO
013600        THRU 2400-DIMENSIONAR-TRAFO-FIN.
013700
013800     PERFORM 2500-VALIDAR-TRAFO
013900        THRU 2500-VALIDAR-TRAFO-FIN.
014000
014100 2000-PROCESAR-PROGRAMA-FIN.
014200     EXIT.
014300*----------------------------------------------------------------*
014400*    POTENCIA MAXIMA DEL BANCO, DERATEADA POR EL COEFICIENTE     *
014500*    EMPIRICO DE LA TABLA, CON CREDITO 1:1 DE LA POTENCIA         *
014600*    INSTALADA DE PV CONTRA ESA POTENCIA MAXIMA (REGLA 7). LA    *
014700*    POTENCIA NOMINAL DEL BANCO NUNCA BAJA DE CERO.              *
014800*    CORREGIDO 14/03/04 - VER CAMBIOS ARRIBA.                    *
014900*----------------------------------------------------------------*
015000 2100-CALC-POTENCIA-ESS.
015100
015200     COMPUTE WS-ESS-POTENCIA-MAXIMA-KW ROUNDED =
015300             LK-DIM-PICO-KW * WS-TBL-COEF-EMPIRICO-ESS.
015400
015500     COMPUTE WS-SAL-RES-ESS-POTENCIA-KW ROUNDED =
015600             WS-ESS-POTENCIA-MAXIMA-KW - LK-DIM-PV-CAP-KW.
015700
015800     IF WS-SAL-RES-ESS-POTENCIA-KW < ZERO
015900        MOVE ZERO TO WS-SAL-RES-ESS-POTENCIA-KW
016000     END-IF.
016100
016200     MOVE LK-DIM-PICO-KW TO WS-SAL-RES-PICO-CARGA-KW.
016300
016400 2100-CALC-POTENCIA-ESS-FIN.
016500     EXIT.
016600*----------------------------------------------------------------*
016700*    CAPACIDAD DEL BANCO SEGUN LA DURACION DE DESCARGA DEL       *
016800*    MODO DE CARGA CONTRATADO (REGLA 8 - PARTE DE DURACION)      *
016900*----------------------------------------------------------------*
017000 2200-CALC-CAPACIDAD-ESS.
017100
017200     EVALUATE TRUE
017300         WHEN LK-DIM-MODO-CARGA = 'ONE'
017400              MOVE 2 TO WS-DURACION-HORAS
017500         WHEN LK-DIM-MODO-CARGA = 'TWO'
017600              MOVE 4 TO WS-DURACION-HORAS
017700         WHEN OTHER
017800              MOVE 2 TO WS-DURACION-HORAS
017900     END-EVALUATE.
018000
018100     COMPUTE WS-SAL-RES-ESS-CAPACIDAD-KWH ROUNDED =
018200             WS-SAL-RES-ESS-POTENCIA-KW * WS-DURACION-HORAS.
018300
018400 2200-CALC-CAPACIDAD-ESS-FIN.
018500     EXIT.
018600*----------------------------------------------------------------*
018700*    MODELO ESTANDAR DE ESS QUE CUBRE LA POTENCIA Y CAPACIDAD    *
018800*    REQUERIDAS CON LA MENOR CANTIDAD DE UNIDADES; EN CASO DE    *
018900*    EMPATE, EL DE MENOR CAPACIDAD UNITARIA (REGLA 9). UNA VEZ   *
019000*    ELEGIDO EL MODELO, LA POTENCIA Y LA CAPACIDAD DE SALIDA SE  *
019100*    RECALCULAN COMO POTENCIA/CAPACIDAD DEL MODELO POR CANTIDAD  *
019200*    DE UNIDADES, PARA QUE EL RESULTADO Y LA ECONOMIA AGUAS      *
019300*    ABAJO TRABAJEN SOBRE EL BANCO REAL Y NO SOBRE EL CRUDO      *
019400*    PRE-REDONDEO.  CORREGIDO 21/03/04 - VER CAMBIOS ARRIBA.     *
019500*----------------------------------------------------------------*
019600 2300-BUSCAR-MODELO-ESTANDAR.
019700
019800     MOVE ZERO TO WS-UNIDADES-MINIMAS.
019900     MOVE ZERO TO WS-MODELO-ELEGIDO.
020000
020100     PERFORM 2350-EVALUAR-MODELO
020200        THRU 2350-EVALUAR-MODELO-FIN
020300           VARYING WS-IX-MODELO FROM 1 BY 1
020400             UNTIL WS-IX-MODELO > WS-TBL-ESS-CANT-MODELOS.
020500
020600     IF WS-MODELO-ELEGIDO > ZERO
020700        MOVE WS-TBL-ESS-MOD-POTENCIA-KW (WS-MODELO-ELEGIDO)
020800             TO WS-SAL-RES-ESS-MOD-POTENCIA-KW
020900        MOVE WS-TBL-ESS-MOD-CAPACIDAD-KWH (WS-MODELO-ELEGIDO)
021000             TO WS-SAL-RES-ESS-MOD-CAPACIDAD-KWH
021100        MOVE WS-UNIDADES-MINIMAS
021200             TO WS-SAL-RES-ESS-CANT-UNIDADES
021300        COMPUTE WS-SAL-RES-ESS-POTENCIA-KW ROUNDED =
021400                WS-TBL-ESS-MOD-POTENCIA-KW (WS-MODELO-ELEGIDO)
021500              * WS-UNIDADES-MINIMAS
021600        COMPUTE WS-SAL-RES-ESS-CAPACIDAD-KWH ROUNDED =
021700                WS-TBL-ESS-MOD-CAPACIDAD-KWH (WS-MODELO-ELEGIDO)
021800              * WS-UNIDADES-MINIMAS
021900     END-IF.
022000
022100 2300-BUSCAR-MODELO-ESTANDAR-FIN.
022200     EXIT.
022300*----------------------------------------------------------------*
022400 2350-EVALUAR-MODELO.
022500
022600     IF WS-TBL-ESS-MOD-POTENCIA-KW (WS-IX-MODELO) > ZERO
022700*       CANTIDAD DE UNIDADES POR CAPACIDAD, REDONDEADA SIEMPRE
022800*       HACIA ARRIBA (TKT-2238): EL COCIENTE SE TRUNCA Y SE SUMA
022900*       UNA UNIDAD MAS SI QUEDO RESTO.
023000        COMPUTE WS-UNIDADES-CANDIDATO =
023100          WS-SAL-RES-ESS-CAPACIDAD-KWH
023200          / WS-TBL-ESS-MOD-CAPACIDAD-KWH (WS-IX-MODELO)
023300        IF (WS-UNIDADES-CANDIDATO *
023400            WS-TBL-ESS-MOD-CAPACIDAD-KWH (WS-IX-MODELO))
023500           < WS-SAL-RES-ESS-CAPACIDAD-KWH
023600           ADD 1 TO WS-UNIDADES-CANDIDATO
023700        END-IF
023800        IF WS-SAL-RES-ESS-POTENCIA-KW >
023900           (WS-UNIDADES-CANDIDATO *
024000            WS-TBL-ESS-MOD-POTENCIA-KW (WS-IX-MODELO))
024100*          LA CANTIDAD POR CAPACIDAD NO ALCANZA PARA LA POTENCIA
024200*          REQUERIDA; SE RECALCULA POR POTENCIA, TAMBIEN HACIA
024300*          ARRIBA.
024400           COMPUTE WS-UNIDADES-CANDIDATO =
024500             WS-SAL-RES-ESS-POTENCIA-KW
024600             / WS-TBL-ESS-MOD-POTENCIA-KW (WS-IX-MODELO)
024700           IF (WS-UNIDADES-CANDIDATO *
024800               WS-TBL-ESS-MOD-POTENCIA-KW (WS-IX-MODELO))
024900              < WS-SAL-RES-ESS-POTENCIA-KW
025000              ADD 1 TO WS-UNIDADES-CANDIDATO
025100           END-IF
025200        END-IF
025300        IF WS-UNIDADES-CANDIDATO = ZERO
025400           MOVE 1 TO WS-UNIDADES-CANDIDATO
025500        END-IF
025600        IF WS-MODELO-ELEGIDO = ZERO
025700           OR WS-UNIDADES-CANDIDATO < WS-UNIDADES-MINIMAS
025800           OR (WS-UNIDADES-CANDIDATO = WS-UNIDADES-MINIMAS
025900               AND WS-TBL-ESS-MOD-CAPACIDAD-KWH (WS-IX-MODELO) <
026000                   WS-TBL-ESS-MOD-CAPACIDAD-KWH (WS-MODELO-ELEGIDO))
026100           MOVE WS-IX-MODELO        TO WS-MODELO-ELEGIDO
026200           MOVE WS-UNIDADES-CANDIDATO TO WS-UNIDADES-MINIMAS
026300        END-IF
026400     END-IF.
026500
026600 2350-EVALUAR-MODELO-FIN.
026700     EXIT.
026800*----------------------------------------------------------------*
026900*    TAMANO DEL TRANSFORMADOR: SI ES AUTOMATICO SE REDONDEA AL   *
027000*    ESTANDAR DEL PAIS INMEDIATO SUPERIOR QUE ALCANCE LA         *
027100*    POTENCIA PICO DE LA CARGA; SI NO, SE RESPETA EL INGRESADO   *
027200*    POR EL PROYECTO (REGLA 6). CORREGIDO 21/03/04 - EL          *
027300*    DIMENSIONAMIENTO USABA PV+ESS EN VEZ DEL PICO DE LA CARGA.  *
027400*----------------------------------------------------------------*
027500 2400-DIMENSIONAR-TRAFO.
027600
027700     IF LK-DIM-TRAFO-CAP-KVA = ZERO
027800        MOVE 1 TO WS-SAL-RES-TRAFO-AUTOMATICO
027900        PERFORM 2450-REDONDEAR-TRAFO-PAIS
028000           THRU 2450-REDONDEAR-TRAFO-PAIS-FIN
028100        MOVE WS-TRAFO-ESTANDAR TO WS-SAL-RES-TRAFO-CAPACIDAD-KVA
028200     ELSE
028300        MOVE 0 TO WS-SAL-RES-TRAFO-AUTOMATICO
028400        MOVE LK-DIM-TRAFO-CAP-KVA
028500             TO WS-SAL-RES-TRAFO-CAPACIDAD-KVA
028600     END-IF.
028700
028800 2400-DIMENSIONAR-TRAFO-FIN.
028900     EXIT.
029000*----------------------------------------------------------------*
029100*    BUSCA EN LA TABLA DEL PAIS EL PRIMER TAMANO ESTANDAR QUE    *
029200*    ALCANCE O SUPERE LA POTENCIA PICO DE LA CARGA               *
029300*----------------------------------------------------------------*
029400 2450-REDONDEAR-TRAFO-PAIS.
029500
029600     MOVE ZERO TO WS-TRAFO-ESTANDAR.
029700
029800     EVALUATE TRUE
029900         WHEN LK-DIM-PAIS = 'JP'
030000              PERFORM 2460-BUSCAR-TRAFO-JP
030100                 THRU 2460-BUSCAR-TRAFO-JP-FIN
030200                    VARYING WS-IX-TRAFO FROM 1 BY 1
030300                      UNTIL WS-IX-TRAFO > WS-TBL-TRAFO-CANT-JP
030400                         OR WS-TRAFO-ESTANDAR > ZERO
030500         WHEN LK-DIM-PAIS = 'UK'
030600              PERFORM 2465-BUSCAR-TRAFO-UK
030700                 THRU 2465-BUSCAR-TRAFO-UK-FIN
030800                    VARYING WS-IX-TRAFO FROM 1 BY 1
030900                      UNTIL WS-IX-TRAFO > WS-TBL-TRAFO-CANT-UK
031000                         OR WS-TRAFO-ESTANDAR > ZERO
031100         WHEN OTHER
031200              PERFORM 2470-BUSCAR-TRAFO-CN
031300                 THRU 2470-BUSCAR-TRAFO-CN-FIN
031400                    VARYING WS-IX-TRAFO FROM 1 BY 1
031500                      UNTIL WS-IX-TRAFO > WS-TBL-TRAFO-CANT-CN
031600                         OR WS-TRAFO-ESTANDAR > ZERO
031700     END-EVALUATE.
031800
031900     IF WS-TRAFO-ESTANDAR = ZERO
032000        EVALUATE TRUE
032100            WHEN LK-DIM-PAIS = 'JP'
032200                 MOVE WS-TBL-TRAFO-JP (WS-TBL-TRAFO-CANT-JP)
032300                      TO WS-TRAFO-ESTANDAR
032400            WHEN LK-DIM-PAIS = 'UK'
032500                 MOVE WS-TBL-TRAFO-UK (WS-TBL-TRAFO-CANT-UK)
032600                      TO WS-TRAFO-ESTANDAR
032700            WHEN OTHER
032800                 MOVE WS-TBL-TRAFO-CN (WS-TBL-TRAFO-CANT-CN)
032900                      TO WS-TRAFO-ESTANDAR
033000        END-EVALUATE
033100     END-IF.
033200
033300 2450-REDONDEAR-TRAFO-PAIS-FIN.
033400     EXIT.
033500*----------------------------------------------------------------*
033600 2460-BUSCAR-TRAFO-JP.
033700
033800     IF WS-TBL-TRAFO-JP (WS-IX-TRAFO) >= LK-DIM-PICO-KW
033900        MOVE WS-TBL-TRAFO-JP (WS-IX-TRAFO) TO WS-TRAFO-ESTANDAR
034000     END-IF.
034100
034200 2460-BUSCAR-TRAFO-JP-FIN.
034300     EXIT.
034400*----------------------------------------------------------------*
034500 2465-BUSCAR-TRAFO-UK.
034600
034700     IF WS-TBL-TRAFO-UK (WS-IX-TRAFO) >= LK-DIM-PICO-KW
034800        MOVE WS-TBL-TRAFO-UK (WS-IX-TRAFO) TO WS-TRAFO-ESTANDAR
034900     END-IF.
035000
035100 2465-BUSCAR-TRAFO-UK-FIN.
035200     EXIT.
035300*----------------------------------------------------------------*
035400 2470-BUSCAR-TRAFO-CN.
035500
035600     IF WS-TBL-TRAFO-CN (WS-IX-TRAFO) >= LK-DIM-PICO-KW
035700        MOVE WS-TBL-TRAFO-CN (WS-IX-TRAFO) TO WS-TRAFO-ESTANDAR
035800     END-IF.
035900
036000 2470-BUSCAR-TRAFO-CN-FIN.
036100     EXIT.
036200*----------------------------------------------------------------*
036300*    ADVERTENCIA SI EL TRANSFORMADOR FINAL NO ALCANZA LA         *
036400*    POTENCIA NOMINAL DEL BANCO DE BATERIAS (REGLA 10). ES SOLO  *
036500*    UNA ADVERTENCIA - LA CORRIDA SIEMPRE TERMINA Y DEVUELVE UN  *
036600*    RESULTADO COMPLETO. CORREGIDO 21/03/04 - LA COMPARACION     *
036700*    USABA PV+ESS EN VEZ DE LA POTENCIA NOMINAL FINAL DEL BANCO, *
036800*    Y EL TEXTO NO CITABA LOS VALORES NI EL EXCEDENTE.           *
036900*----------------------------------------------------------------*
037000 2500-VALIDAR-TRAFO.
037100
037200     MOVE SPACES TO WS-SAL-RES-TEXTO-ADVERTENCIA.
037300
037400     IF WS-SAL-RES-TRAFO-CAPACIDAD-KVA < WS-SAL-RES-ESS-POTENCIA-KW
037500        COMPUTE WS-EXCESO-TRAFO-KW ROUNDED =
037600                WS-SAL-RES-ESS-POTENCIA-KW
037700              - WS-SAL-RES-TRAFO-CAPACIDAD-KVA
037800        MOVE WS-SAL-RES-ESS-POTENCIA-KW TO WS-POTENCIA-ESS-EDIT
037900        MOVE WS-SAL-RES-TRAFO-CAPACIDAD-KVA TO WS-TRAFO-CAP-EDIT
038000        MOVE WS-EXCESO-TRAFO-KW TO WS-EXCESO-EDIT
038100        STRING 'ADVERTENCIA: LA POTENCIA DEL BANCO DE BATERIAS DE '
038200               WS-POTENCIA-ESS-EDIT
038300               ' KW SUPERA LA CAPACIDAD DEL TRANSFORMADOR DE '
038400               WS-TRAFO-CAP-EDIT
038500               ' KVA EN '
038600               WS-EXCESO-EDIT
038700               ' KW.'
038800               DELIMITED BY SIZE
038900               INTO WS-SAL-RES-TEXTO-ADVERTENCIA
039000     END-IF.
039100
039200 2500-VALIDAR-TRAFO-FIN.
039300     EXIT.
039400*----------------------------------------------------------------*
039500 3000-FINALIZAR-PROGRAMA.
039600
039700*    SIN ARCHIVOS PROPIOS QUE CERRAR EN ESTE MODULO.
039800     CONTINUE.
039900
040000 3000-FINALIZAR-PROGRAMA-FIN.
040100     EXIT.
040200*----------------------------------------------------------------*
040300 END PROGRAM PVESSCFG.
