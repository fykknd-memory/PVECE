000100*----------------------------------------------------------------*
000200*  PROGRAM-ID.  PVLOADCV                                         *
000300*  SUBRUTINA DE CURVA DE CARGA DIARIA DE LA FLOTA DE CARGADORES  *
000400*  VEHICULARES, EN FRANJAS DE 15 MINUTOS (96 POR DIA), TOMANDO   *
000500*  EL SOBRE MAXIMO DE LOS 7 DIAS DE LA SEMANA.                   *
000600*----------------------------------------------------------------*
000700*  CAMBIOS
000800*    17/08/96 NB  ALTA DEL MODULO. VALIDABA SOLO LA FECHA DE
000900*                 VENCIMIENTO DE LA TARJETA DE ABASTECIMIENTO.
001000*    05/12/96 NB  SE REEMPLAZA LA VALIDACION DE FECHA POR EL
001100*                 CALCULO DE LA CURVA DE CARGA DE LA FLOTA.
001200*    14/04/97 CP  SE AGREGA LA AGENDA SEMANAL Y LAS FRANJAS
001300*                 CARGABLES POR DIA, CON ENVOLVENTE DE 7 DIAS.
001400*    19/09/97 RG  SE INCORPORA LA BUSQUEDA DE LA TARIFA VIGENTE
001500*                 POR FRANJA HORARIA, CON RECORRIDO DE MEDIANOCHE.
001600*    11/02/98 SU  SE AGREGA EL LLENADO GLOTON POR PRECIO MAS
001700*                 BARATO PRIMERO DENTRO DE LAS FRANJAS CARGABLES.
001800*    03/11/98 SU  REVISION Y2K: SIN CAMPOS DE FECHA EN ESTE
001900*                 MODULO, NO REQUIERE VENTANA DE SIGLO.
002000*    22/04/02 JM  SE ADAPTA LA ENTRADA AL NUEVO LAYOUT DE
002100*                 CONFIGURACION V2G (ANTES ERA TARJETA UNICA).
002200*    14/03/04 RB  TKT-2231. EL SOC EFECTIVO ESTABA PROMEDIADO EN
002300*                 VEZ DE TOMAR EL MAYOR DE LAS FRANJAS CARGABLES,
002400*                 Y LA ENERGIA DIARIA APLICABA EL SOC COMPLEMENTO
002500*                 (1-SOC) EN VEZ DEL SOC DIRECTO. SE CORRIGEN
002600*                 AMBAS FORMULAS.
002700*    14/03/04 RB  TKT-2231. EL LLENADO GLOTON ASIGNABA FRANJAS
002800*                 ENTERAS A POTENCIA PLENA SEGUN UNA CANTIDAD DE
002900*                 FRANJAS ESTIMADA POR REDONDEO; SE REEMPLAZA POR
003000*                 UN CONTADOR DE ENERGIA RESTANTE QUE DEJA LA
003100*                 ULTIMA FRANJA TOMADA CON CARGA PARCIAL.
003200*    21/03/04 RB  TKT-2238. CUANDO DOS TARIFAS SE SUPERPONIAN
003300*                 SOBRE LA MISMA FRANJA, QUEDABA FIRME LA ULTIMA
003400*                 DEL ARCHIVO EN VEZ DE LA PRIMERA. SE AGREGA LA
003500*                 MARCA WS-PRF-ASIGNADA POR FRANJA PARA QUE 1160
003600*                 NO PISE UNA FRANJA YA CUBIERTA POR UNA TARIFA
003700*                 ANTERIOR. TAMBIEN SE CORRIGE EL PRECIO DE
003800*                 RESPALDO SIN TARIFAS INFORMADAS, QUE QUEDABA EN
003900*                 CERO EN VEZ DE 0,50.
004000*----------------------------------------------------------------*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. PVLOADCV.
004300 AUTHOR. NOEMI BERGE.
004400 INSTALLATION. GERENCIA DE INGENIERIA - PLANTA SOLAR.
004500 DATE-WRITTEN. 17/08/1996.
004600 DATE-COMPILED.
004700 SECURITY. USO INTERNO - GERENCIA DE INGENIERIA.
004800*----------------------------------------------------------------*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200    CLASS CLASE-DIGITOS IS '0' THRU '9'.
005300
005400*----------------------------------------------------------------*
005500 DATA DIVISION.
005600
005700 WORKING-STORAGE SECTION.
005800*----------------------------------------------------------------*
005900*    PRECIO DE TARIFA APLICABLE A CADA UNA DE LAS 96 FRANJAS     *
006000*----------------------------------------------------------------*
006100 01 WS-TBL-PRECIO-FRANJA.
006200    05 WS-PRF-PRECIO OCCURS 96 TIMES           PIC S9(06)V9(04).
006300    05 WS-PRF-R REDEFINES WS-PRF-PRECIO.
006400       10 WS-PRF-ALFA OCCURS 96 TIMES          PIC X(11).
006500    05 WS-PRF-ASIGNADA OCCURS 96 TIMES         PIC 9(01).
006600       88 WS-PRF-SI-ASIGNADA                   VALUE 1.
006700       88 WS-PRF-NO-ASIGNADA                   VALUE 0.
006800    05 FILLER                                  PIC X(10).
006900*----------------------------------------------------------------*
007000*    ELEGIBILIDAD Y ASIGNACION DE CARGA DE UN DIA DE LA SEMANA   *
007100*----------------------------------------------------------------*
007200 01 WS-TBL-DIA-TRABAJO.
007300    05 WS-DIA-ELEGIBLE OCCURS 96 TIMES         PIC 9(01).
007400    05 WS-DIA-ASIGNADA OCCURS 96 TIMES         PIC 9(01).
007500    05 WS-DIA-POTENCIA-ASIG OCCURS 96 TIMES    PIC S9(08)V99.
007600    05 FILLER                                  PIC X(10).
007700*----------------------------------------------------------------*
007800*    SOBRE MAXIMO DE LOS 7 DIAS (REDEFINIDO SOBRE LA SALIDA)     *
007900*----------------------------------------------------------------*
008000 01 WS-TBL-SOBRE-SEMANAL.
008100    05 WS-SOB-POTENCIA-KW OCCURS 96 TIMES      PIC S9(08)V99.
008200    05 WS-SOB-R REDEFINES WS-SOB-POTENCIA-KW.
008300       10 WS-SOB-ALFA OCCURS 96 TIMES          PIC X(11).
008400    05 FILLER                                  PIC X(10).
008500*----------------------------------------------------------------*
008600 77 WS-IX-FRJ                                  PIC 9(03) COMP.
008700 77 WS-IX-FRJ2                                 PIC 9(03) COMP.
008800 77 WS-IX-TAR                                  PIC 9(03) COMP.
008900 77 WS-IX-RANGO                                PIC 9(03) COMP.
009000 77 WS-HH                                      PIC 9(02) COMP.
009100 77 WS-MM                                      PIC 9(02) COMP.
009200 77 WS-INICIO-FRJ                              PIC 9(03) COMP.
009300 77 WS-FIN-FRJ                                 PIC 9(03) COMP.
009400 77 WS-PRECIO-SUMA                             PIC S9(08)V9(04) COMP.
009500 77 WS-PRECIO-SUMA-R REDEFINES
009600    WS-PRECIO-SUMA                             PIC X(08).
009700 77 WS-PRECIO-PROMEDIO                         PIC S9(06)V9(04).
009800 77 WS-ENERGIA-DIARIA-KWH                      PIC S9(09)V99.
009900 77 WS-ENERGIA-RESTANTE-KWH                    PIC S9(09)V99.
010000 77 WS-ENERGIA-FRANJA-KWH                      PIC S9(08)V99.
010100 77 WS-MAX-ENERGIA-FRANJA-KWH                  PIC S9(08)V99.
010200 77 WS-POTENCIA-FRANJA-KWH                     PIC S9(08)V99.
010300 77 WS-MENOR-PRECIO                            PIC S9(06)V9(04).
010400 77 WS-IX-MENOR-PRECIO                         PIC 9(03) COMP.
010500 77 WS-SOC-EFECTIVO                            PIC 9(03).
010600 77 WS-FRACCION-SOC-CARGA                      PIC S9(03)V99.
010700 77 WS-SW-SOC-HALLADO                          PIC 9(01) COMP.
010800    88 WS-SW-SOC-SI-HALLADO                    VALUE 1.
010900    88 WS-SW-SOC-NO-HALLADO                    VALUE 0.
011000 77 WS-IX-DIA-SEM                              PIC 9(01) COMP.
011100 77 WS-IX-DIA                                  PIC 9(01) COMP.
011200 77 WS-IX-FRANJA                               PIC 9(03) COMP.
011300
011400*----------------------------------------------------------------*
011500 LINKAGE SECTION.
011600*----------------------------------------------------------------*
011700 01 LK-CUR-TOTAL-CARGA-KW                     PIC S9(08)V99.
011800
011900 COPY V2GCONFG.
012000
012100 01 LK-CUR-TARIFAS-GRP.
012200    05 LK-CUR-TAR-CANT                         PIC 9(03) COMP.
012300    05 LK-CUR-TAR-ENTRADA OCCURS 50 TIMES.
012400       10 LK-CUR-TAR-PRECIO                    PIC S9(06)V9(04).
012500       10 LK-CUR-TAR-CANT-FRJ                   PIC 9(02).
012600       10 LK-CUR-TAR-FRANJA OCCURS 10 TIMES.
012700          15 LK-CUR-TAR-FRJ-INI                 PIC 9(04).
012800          15 LK-CUR-TAR-FRJ-FIN                 PIC 9(04).
012900 01 LK-CURVA-SALIDA.
013000    05 LK-CUR-CURVA OCCURS 96 TIMES.
013100       10 LK-CUR-CURVA-HHMM                    PIC X(05).
013200       10 LK-CUR-CURVA-KW                      PIC S9(08)V99.
013300    05 LK-CUR-PICO-KW                          PIC S9(08)V99.
013400
013500 PROCEDURE DIVISION USING LK-CUR-TOTAL-CARGA-KW,
013600                          WS-ENT-V2GCONFIG-REG,
013700                          LK-CUR-TARIFAS-GRP,
013800                          LK-CURVA-SALIDA.
013900*----------------------------------------------------------------*
014000
014100     PERFORM 1000-INICIAR-PROGRAMA
014200        THRU 1000-INICIAR-PROGRAMA-FIN.
014300
014400     PERFORM 2000-PROCESAR-PROGRAMA
014500        THRU 2000-PROCESAR-PROGRAMA-FIN.
014600
014700     PERFORM 3000-FINALIZAR-PROGRAMA
014800        THRU 3000-FINALIZAR-PROGRAMA-FIN.
014900
015000     GOBACK.
015100*----------------------------------------------------------------*
015200 1000-INICIAR-PROGRAMA.
015300
015400     INITIALIZE WS-TBL-SOBRE-SEMANAL.
015500
015600     PERFORM 1100-ARMAR-TARIFA-POR-FRANJA
015700        THRU 1100-ARMAR-TARIFA-POR-FRANJA-FIN.
015800
015900     PERFORM 1200-CALC-ENERGIA-DIARIA
016000        THRU 1200-CALC-ENERGIA-DIARIA-FIN.
016100
016200 1000-INICIAR-PROGRAMA-FIN.
016300     EXIT.
016400*----------------------------------------------------------------*
016500*    PRECIO PROMEDIO DE RESPALDO CUANDO UNA FRANJA NO CAE EN     *
016600*    NINGUN PERIODO TARIFARIO INFORMADO                          *
016700*----------------------------------------------------------------*
016800 1100-ARMAR-TARIFA-POR-FRANJA.
016900
017000     MOVE ZERO TO WS-PRECIO-SUMA.
017100
017200     PERFORM 1105-SUMAR-PRECIO-TARIFA
017300        THRU 1105-SUMAR-PRECIO-TARIFA-FIN
017400           VARYING WS-IX-TAR FROM 1 BY 1
017500             UNTIL WS-IX-TAR > LK-CUR-TAR-CANT.
017600
017700     IF LK-CUR-TAR-CANT > ZERO
017800        DIVIDE WS-PRECIO-SUMA BY LK-CUR-TAR-CANT
017900           GIVING WS-PRECIO-PROMEDIO ROUNDED
018000     ELSE
018100        MOVE .5 TO WS-PRECIO-PROMEDIO
018200     END-IF.
018300
018400     PERFORM 1110-DEFAULT-PRECIO-FRANJA
018500        THRU 1110-DEFAULT-PRECIO-FRANJA-FIN
018600           VARYING WS-IX-FRJ FROM 1 BY 1 UNTIL WS-IX-FRJ > 96.
018700
018800     PERFORM 1120-ARMAR-TARIFA-TAR
018900        THRU 1120-ARMAR-TARIFA-TAR-FIN
019000           VARYING WS-IX-TAR FROM 1 BY 1
019100             UNTIL WS-IX-TAR > LK-CUR-TAR-CANT.
019200
019300 1100-ARMAR-TARIFA-POR-FRANJA-FIN.
019400     EXIT.
019500*----------------------------------------------------------------*
019600 1105-SUMAR-PRECIO-TARIFA.
019700
019800     ADD LK-CUR-TAR-PRECIO (WS-IX-TAR) TO WS-PRECIO-SUMA.
019900
020000 1105-SUMAR-PRECIO-TARIFA-FIN.
020100     EXIT.
020200*----------------------------------------------------------------*
020300 1110-DEFAULT-PRECIO-FRANJA.
020400
020500     MOVE WS-PRECIO-PROMEDIO TO WS-PRF-PRECIO (WS-IX-FRJ).
020600     MOVE 0 TO WS-PRF-ASIGNADA (WS-IX-FRJ).
020700
020800 1110-DEFAULT-PRECIO-FRANJA-FIN.
020900     EXIT.
021000*----------------------------------------------------------------*
021100 1120-ARMAR-TARIFA-TAR.
021200
021300     PERFORM 1150-MARCAR-PRECIO-RANGO
021400        THRU 1150-MARCAR-PRECIO-RANGO-FIN
021500           VARYING WS-IX-RANGO FROM 1 BY 1
021600             UNTIL WS-IX-RANGO > LK-CUR-TAR-CANT-FRJ (WS-IX-TAR).
021700
021800 1120-ARMAR-TARIFA-TAR-FIN.
021900     EXIT.
022000*----------------------------------------------------------------*
022100*    SE APLICA EL PRECIO DEL RANGO A SUS FRANJAS, RECORRIENDO    *
022200*    MEDIANOCHE CUANDO EL FIN ES MENOR AL INICIO (REGLA 4). LOS  *
022300*    RANGOS SE RECORREN EN ORDEN DE ARCHIVO (TARIFA Y FRANJA     *
022400*    ASCENDENTES) Y LA PRIMERA TARIFA QUE CUBRE UNA FRANJA ES LA *
022500*    QUE QUEDA FIRME; LAS SIGUIENTES QUE SE SUPERPONEN SOBRE LA  *
022600*    MISMA FRANJA NO LA PISAN (VER 1160).                        *
022700*----------------------------------------------------------------*
022800 1150-MARCAR-PRECIO-RANGO.
022900
023000     PERFORM 1900-HHMM-A-FRANJA THRU 1900-HHMM-A-FRANJA-FIN.
023100
023200     IF WS-FIN-FRJ >= WS-INICIO-FRJ
023300        PERFORM 1160-MARCAR-PRECIO-FRANJA
023400           THRU 1160-MARCAR-PRECIO-FRANJA-FIN
023500              VARYING WS-IX-FRJ FROM WS-INICIO-FRJ BY 1
023600                UNTIL WS-IX-FRJ > WS-FIN-FRJ
023700     ELSE
023800        PERFORM 1160-MARCAR-PRECIO-FRANJA
023900           THRU 1160-MARCAR-PRECIO-FRANJA-FIN
024000              VARYING WS-IX-FRJ FROM WS-INICIO-FRJ BY 1
024100                UNTIL WS-IX-FRJ > 96
024200        PERFORM 1160-MARCAR-PRECIO-FRANJA
024300           THRU 1160-MARCAR-PRECIO-FRANJA-FIN
024400              VARYING WS-IX-FRJ FROM 1 BY 1
024500                UNTIL WS-IX-FRJ > WS-FIN-FRJ
024600     END-IF.
024700
024800 1150-MARCAR-PRECIO-RANGO-FIN.
024900     EXIT.
025000*----------------------------------------------------------------*
025100 1160-MARCAR-PRECIO-FRANJA.
025200
025300     IF WS-PRF-NO-ASIGNADA (WS-IX-FRJ)
025400        MOVE LK-CUR-TAR-PRECIO (WS-IX-TAR) TO WS-PRF-PRECIO (WS-IX-FRJ)
025500        MOVE 1 TO WS-PRF-ASIGNADA (WS-IX-FRJ)
025600     END-IF.
025700
025800 1160-MARCAR-PRECIO-FRANJA-FIN.
025900     EXIT.
026000*----------------------------------------------------------------*
026100*    CONVIERTE EL RANGO HHMM DEL TARIFARIO EN NUMERO DE FRANJA   *
026200*    DE 15 MINUTOS (1 A 96)                                      *
026300*----------------------------------------------------------------*
026400 1900-HHMM-A-FRANJA.
026500
026600     DIVIDE LK-CUR-TAR-FRJ-INI (WS-IX-TAR, WS-IX-RANGO) BY 100
026700        GIVING WS-HH
026800        REMAINDER WS-MM.
026900     COMPUTE WS-INICIO-FRJ = (WS-HH * 4) + (WS-MM / 15) + 1.
027000
027100     DIVIDE LK-CUR-TAR-FRJ-FIN (WS-IX-TAR, WS-IX-RANGO) BY 100
027200        GIVING WS-HH
027300        REMAINDER WS-MM.
027400     COMPUTE WS-FIN-FRJ = (WS-HH * 4) + (WS-MM / 15).
027500     IF WS-FIN-FRJ = ZERO
027600        MOVE 96 TO WS-FIN-FRJ
027700     END-IF.
027800
027900 1900-HHMM-A-FRANJA-FIN.
028000     EXIT.
028100*----------------------------------------------------------------*
028200*    ENERGIA DIARIA NECESARIA DE LA FLOTA (REGLA 2 Y 3)          *
028300*    = CANT. VEHICULOS X CAPACIDAD BATERIA X (SOC EFECTIVO/100)  *
028400*    SE CALCULA TAMBIEN AQUI EL TOPE DE ENERGIA POR FRANJA QUE   *
028500*    PUEDE ENTREGAR LA FLOTA DE CARGADORES EN 15 MINUTOS.        *
028600*    CORREGIDO 14/03/04 - VER CAMBIOS ARRIBA.                    *
028700*----------------------------------------------------------------*
028800 1200-CALC-ENERGIA-DIARIA.
028900
029000     PERFORM 1250-SOC-MAXIMO-FLOTA
029100        THRU 1250-SOC-MAXIMO-FLOTA-FIN.
029200
029300     COMPUTE WS-FRACCION-SOC-CARGA =
029400             WS-SOC-EFECTIVO / 100.
029500
029600     COMPUTE WS-ENERGIA-DIARIA-KWH ROUNDED =
029700             WS-ENT-V2G-CANT-VEHIC
029800           * WS-ENT-V2G-CAP-BATERIA-KWH
029900           * WS-FRACCION-SOC-CARGA.
030000
030100     COMPUTE WS-MAX-ENERGIA-FRANJA-KWH ROUNDED =
030200             LK-CUR-TOTAL-CARGA-KW * 0.25.
030300
030400 1200-CALC-ENERGIA-DIARIA-FIN.
030500     EXIT.
030600*----------------------------------------------------------------*
030700*    SOC MINIMO EFECTIVO DE LA FLOTA: EL MAYOR SOC MINIMO DE     *
030800*    CUALQUIER FRANJA CARGABLE DE CUALQUIER DIA DE OPERACION;    *
030900*    SI NO HAY NINGUNA FRANJA INFORMADA SE USA EL DEFECTO DE     *
031000*    TABLA (REGLA 2). CORREGIDO 14/03/04 - VER CAMBIOS ARRIBA.   *
031100*----------------------------------------------------------------*
031200 1250-SOC-MAXIMO-FLOTA.
031300
031400     MOVE ZERO TO WS-SOC-EFECTIVO.
031500     MOVE 0 TO WS-SW-SOC-HALLADO.
031600
031700     PERFORM 1260-EVALUAR-SOC-DIA
031800        THRU 1260-EVALUAR-SOC-DIA-FIN
031900           VARYING WS-IX-DIA FROM 1 BY 1 UNTIL WS-IX-DIA > 7.
032000
032100     IF WS-SW-SOC-NO-HALLADO
032200        MOVE WS-TBL-SOC-DEFECTO TO WS-SOC-EFECTIVO
032300     END-IF.
032400
032500 1250-SOC-MAXIMO-FLOTA-FIN.
032600     EXIT.
032700*----------------------------------------------------------------*
032800 1260-EVALUAR-SOC-DIA.
032900
033000     IF WS-ENT-V2G-SEM-OPERA-SI (WS-IX-DIA)
033100        PERFORM 1270-EVALUAR-SOC-FRANJA
033200           THRU 1270-EVALUAR-SOC-FRANJA-FIN
033300              VARYING WS-IX-FRANJA FROM 1 BY 1
033400                UNTIL WS-IX-FRANJA >
033500                      WS-ENT-V2G-SEM-CANT-FRANJAS (WS-IX-DIA)
033600     END-IF.
033700
033800 1260-EVALUAR-SOC-DIA-FIN.
033900     EXIT.
034000*----------------------------------------------------------------*
034100 1270-EVALUAR-SOC-FRANJA.
034200
034300     MOVE 1 TO WS-SW-SOC-HALLADO.
034400     IF WS-ENT-V2G-FRJ-SOC-MINIMO (WS-IX-DIA, WS-IX-FRANJA)
034500        > WS-SOC-EFECTIVO
034600        MOVE WS-ENT-V2G-FRJ-SOC-MINIMO (WS-IX-DIA, WS-IX-FRANJA)
034700             TO WS-SOC-EFECTIVO
034800     END-IF.
034900
035000 1270-EVALUAR-SOC-FRANJA-FIN.
035100     EXIT.
035200*----------------------------------------------------------------*
035300 2000-PROCESAR-PROGRAMA.
035400
035500     PERFORM 2050-PROCESAR-UN-DIA
035600        THRU 2050-PROCESAR-UN-DIA-FIN
035700           VARYING WS-IX-DIA-SEM FROM 1 BY 1
035800             UNTIL WS-IX-DIA-SEM > 7.
035900
036000     PERFORM 2900-VOLCAR-CURVA-SALIDA
036100        THRU 2900-VOLCAR-CURVA-SALIDA-FIN.
036200
036300 2000-PROCESAR-PROGRAMA-FIN.
036400     EXIT.
036500*----------------------------------------------------------------*
036600 2050-PROCESAR-UN-DIA.
036700
036800     PERFORM 2100-ARMAR-ELEGIBILIDAD-DIA
036900        THRU 2100-ARMAR-ELEGIBILIDAD-DIA-FIN.
037000     PERFORM 2200-ASIGNAR-CARGA-GLOTON
037100        THRU 2200-ASIGNAR-CARGA-GLOTON-FIN.
037200     PERFORM 2300-ACTUALIZAR-SOBRE-SEMANAL
037300        THRU 2300-ACTUALIZAR-SOBRE-SEMANAL-FIN.
037400
037500 2050-PROCESAR-UN-DIA-FIN.
037600     EXIT.
037700*----------------------------------------------------------------*
037800*    FRANJAS CARGABLES DEL DIA WS-IX-DIA-SEM (UNION DE RANGOS,   *
037900*    CON RECORRIDO DE MEDIANOCHE) - REGLA 3                      *
038000*----------------------------------------------------------------*
038100 2100-ARMAR-ELEGIBILIDAD-DIA.
038200
038300     MOVE ZERO TO WS-TBL-DIA-TRABAJO.
038400
038500     IF NOT WS-ENT-V2G-CTRL-HORARIO-ON
038600        PERFORM 2110-MARCAR-TODO-ELEGIBLE
038700           THRU 2110-MARCAR-TODO-ELEGIBLE-FIN
038800              VARYING WS-IX-FRJ FROM 1 BY 1 UNTIL WS-IX-FRJ > 96
038900     ELSE
039000        IF WS-ENT-V2G-SEM-OPERA-SI (WS-IX-DIA-SEM)
039100           PERFORM 2150-MARCAR-ELEGIBLE-RANGO
039200              THRU 2150-MARCAR-ELEGIBLE-RANGO-FIN
039300                 VARYING WS-IX-FRANJA FROM 1 BY 1
039400                   UNTIL WS-IX-FRANJA >
039500                         WS-ENT-V2G-SEM-CANT-FRANJAS (WS-IX-DIA-SEM)
039600        END-IF
039700     END-IF.
039800
039900 2100-ARMAR-ELEGIBILIDAD-DIA-FIN.
040000     EXIT.
040100*----------------------------------------------------------------*
040200 2110-MARCAR-TODO-ELEGIBLE.
040300
040400     MOVE 1 TO WS-DIA-ELEGIBLE (WS-IX-FRJ).
040500
040600 2110-MARCAR-TODO-ELEGIBLE-FIN.
040700     EXIT.
040800*----------------------------------------------------------------*
040900 2150-MARCAR-ELEGIBLE-RANGO.
041000
041100     MOVE WS-ENT-V2G-FRJ-INICIO-HHMM (WS-IX-DIA-SEM, WS-IX-FRANJA)
041200          TO LK-CUR-TAR-FRJ-INI (1, 1).
041300     MOVE WS-ENT-V2G-FRJ-FIN-HHMM (WS-IX-DIA-SEM, WS-IX-FRANJA)
041400          TO LK-CUR-TAR-FRJ-FIN (1, 1).
041500     MOVE 1 TO WS-IX-TAR.
041600     MOVE 1 TO WS-IX-RANGO.
041700     PERFORM 1900-HHMM-A-FRANJA THRU 1900-HHMM-A-FRANJA-FIN.
041800
041900     IF WS-FIN-FRJ >= WS-INICIO-FRJ
042000        PERFORM 2160-MARCAR-ELEGIBLE-FRANJA
042100           THRU 2160-MARCAR-ELEGIBLE-FRANJA-FIN
042200              VARYING WS-IX-FRJ FROM WS-INICIO-FRJ BY 1
042300                UNTIL WS-IX-FRJ > WS-FIN-FRJ
042400     ELSE
042500        PERFORM 2160-MARCAR-ELEGIBLE-FRANJA
042600           THRU 2160-MARCAR-ELEGIBLE-FRANJA-FIN
042700              VARYING WS-IX-FRJ FROM WS-INICIO-FRJ BY 1
042800                UNTIL WS-IX-FRJ > 96
042900        PERFORM 2160-MARCAR-ELEGIBLE-FRANJA
043000           THRU 2160-MARCAR-ELEGIBLE-FRANJA-FIN
043100              VARYING WS-IX-FRJ FROM 1 BY 1
043200                UNTIL WS-IX-FRJ > WS-FIN-FRJ
043300     END-IF.
043400
043500 2150-MARCAR-ELEGIBLE-RANGO-FIN.
043600     EXIT.
043700*----------------------------------------------------------------*
043800 2160-MARCAR-ELEGIBLE-FRANJA.
043900
044000     MOVE 1 TO WS-DIA-ELEGIBLE (WS-IX-FRJ).
044100
044200 2160-MARCAR-ELEGIBLE-FRANJA-FIN.
044300     EXIT.
044400*----------------------------------------------------------------*
044500*    LLENADO GLOTON: DE LAS FRANJAS ELEGIBLES SE CARGAN PRIMERO  *
044600*    LAS DE MENOR PRECIO, CADA UNA HASTA EL TOPE DE ENERGIA POR  *
044700*    FRANJA, HASTA CUBRIR LA ENERGIA DIARIA RESTANTE (REGLA 4).  *
044800*    LA ULTIMA FRANJA TOMADA PUEDE QUEDAR CON CARGA PARCIAL.     *
044900*    CORREGIDO 14/03/04 - VER CAMBIOS ARRIBA.                    *
045000*----------------------------------------------------------------*
045100 2200-ASIGNAR-CARGA-GLOTON.
045200
045300     MOVE WS-ENERGIA-DIARIA-KWH TO WS-ENERGIA-RESTANTE-KWH.
045400
045500     PERFORM 2210-SELECCIONAR-FRANJA-BARATA
045600        THRU 2210-SELECCIONAR-FRANJA-BARATA-FIN
045700           UNTIL WS-ENERGIA-RESTANTE-KWH <= ZERO
045800              OR WS-IX-MENOR-PRECIO = ZERO.
045900
046000 2200-ASIGNAR-CARGA-GLOTON-FIN.
046100     EXIT.
046200*----------------------------------------------------------------*
046300 2210-SELECCIONAR-FRANJA-BARATA.
046400
046500     MOVE ZERO TO WS-IX-MENOR-PRECIO.
046600     MOVE ZERO TO WS-MENOR-PRECIO.
046700
046800     PERFORM 2220-BUSCAR-FRANJA-BARATA
046900        THRU 2220-BUSCAR-FRANJA-BARATA-FIN
047000           VARYING WS-IX-FRJ2 FROM 1 BY 1 UNTIL WS-IX-FRJ2 > 96.
047100
047200     IF WS-IX-MENOR-PRECIO > ZERO
047300        IF WS-ENERGIA-RESTANTE-KWH > WS-MAX-ENERGIA-FRANJA-KWH
047400           MOVE WS-MAX-ENERGIA-FRANJA-KWH TO WS-ENERGIA-FRANJA-KWH
047500        ELSE
047600           MOVE WS-ENERGIA-RESTANTE-KWH TO WS-ENERGIA-FRANJA-KWH
047700        END-IF
047800        COMPUTE WS-POTENCIA-FRANJA-KWH ROUNDED =
047900                WS-ENERGIA-FRANJA-KWH / 0.25
048000        MOVE 1 TO WS-DIA-ASIGNADA (WS-IX-MENOR-PRECIO)
048100        MOVE WS-POTENCIA-FRANJA-KWH
048200             TO WS-DIA-POTENCIA-ASIG (WS-IX-MENOR-PRECIO)
048300        SUBTRACT WS-ENERGIA-FRANJA-KWH FROM WS-ENERGIA-RESTANTE-KWH
048400     END-IF.
048500
048600 2210-SELECCIONAR-FRANJA-BARATA-FIN.
048700     EXIT.
048800*----------------------------------------------------------------*
048900 2220-BUSCAR-FRANJA-BARATA.
049000
049100     IF WS-DIA-ELEGIBLE (WS-IX-FRJ2) = 1
049200        AND WS-DIA-ASIGNADA (WS-IX-FRJ2) = 0
049300        IF WS-IX-MENOR-PRECIO = ZERO
049400           OR WS-PRF-PRECIO (WS-IX-FRJ2) < WS-MENOR-PRECIO
049500           MOVE WS-IX-FRJ2 TO WS-IX-MENOR-PRECIO
049600           MOVE WS-PRF-PRECIO (WS-IX-FRJ2) TO WS-MENOR-PRECIO
049700        END-IF
049800     END-IF.
049900
050000 2220-BUSCAR-FRANJA-BARATA-FIN.
050100     EXIT.
050200*----------------------------------------------------------------*
050300*    SE ACTUALIZA EL SOBRE SEMANAL CON EL MAXIMO ENTRE EL DIA    *
050400*    EN PROCESO Y LO YA ACUMULADO (REGLA 5)                      *
050500*----------------------------------------------------------------*
050600 2300-ACTUALIZAR-SOBRE-SEMANAL.
050700
050800     PERFORM 2310-COMPARAR-SOBRE-FRANJA
050900        THRU 2310-COMPARAR-SOBRE-FRANJA-FIN
051000           VARYING WS-IX-FRJ FROM 1 BY 1 UNTIL WS-IX-FRJ > 96.
051100
051200 2300-ACTUALIZAR-SOBRE-SEMANAL-FIN.
051300     EXIT.
051400*----------------------------------------------------------------*
051500 2310-COMPARAR-SOBRE-FRANJA.
051600
051700     IF WS-DIA-ASIGNADA (WS-IX-FRJ) = 1
051800        IF WS-DIA-POTENCIA-ASIG (WS-IX-FRJ)
051900              > WS-SOB-POTENCIA-KW (WS-IX-FRJ)
052000           MOVE WS-DIA-POTENCIA-ASIG (WS-IX-FRJ)
052100                TO WS-SOB-POTENCIA-KW (WS-IX-FRJ)
052200        END-IF
052300     END-IF.
052400
052500 2310-COMPARAR-SOBRE-FRANJA-FIN.
052600     EXIT.
052700*----------------------------------------------------------------*
052800*    VUELCO DEL SOBRE SEMANAL A LA SALIDA, CON ROTULO HH:MM Y    *
052900*    CALCULO DEL PICO DE POTENCIA                                *
053000*----------------------------------------------------------------*
053100 2900-VOLCAR-CURVA-SALIDA.
053200
053300     MOVE ZERO TO LK-CUR-PICO-KW.
053400
053500     PERFORM 2910-VOLCAR-UNA-FRANJA
053600        THRU 2910-VOLCAR-UNA-FRANJA-FIN
053700           VARYING WS-IX-FRJ FROM 1 BY 1 UNTIL WS-IX-FRJ > 96.
053800
053900 2900-VOLCAR-CURVA-SALIDA-FIN.
054000     EXIT.
054100*----------------------------------------------------------------*
054200 2910-VOLCAR-UNA-FRANJA.
054300
054400     COMPUTE WS-HH = (WS-IX-FRJ - 1) / 4.
054500     COMPUTE WS-MM = ((WS-IX-FRJ - 1) - (WS-HH * 4)) * 15.
054600     PERFORM 2950-ROTULAR-FRANJA
054700        THRU 2950-ROTULAR-FRANJA-FIN.
054800     MOVE WS-SOB-POTENCIA-KW (WS-IX-FRJ)
054900          TO LK-CUR-CURVA-KW (WS-IX-FRJ).
055000     IF WS-SOB-POTENCIA-KW (WS-IX-FRJ) > LK-CUR-PICO-KW
055100        MOVE WS-SOB-POTENCIA-KW (WS-IX-FRJ) TO LK-CUR-PICO-KW
055200     END-IF.
055300
055400 2910-VOLCAR-UNA-FRANJA-FIN.
055500     EXIT.
055600*----------------------------------------------------------------*
055700 2950-ROTULAR-FRANJA.
055800
055900     MOVE SPACES TO LK-CUR-CURVA-HHMM (WS-IX-FRJ).
056000     MOVE WS-HH TO LK-CUR-CURVA-HHMM (WS-IX-FRJ) (1:2).
056100     MOVE ':'  TO LK-CUR-CURVA-HHMM (WS-IX-FRJ) (3:1).
056200     MOVE WS-MM TO LK-CUR-CURVA-HHMM (WS-IX-FRJ) (4:2).
056300
056400 2950-ROTULAR-FRANJA-FIN.
056500     EXIT.
056600*----------------------------------------------------------------*
056700 3000-FINALIZAR-PROGRAMA.
056800
056900*    SIN ARCHIVOS PROPIOS QUE CERRAR EN ESTE MODULO.
057000     CONTINUE.
057100
057200 3000-FINALIZAR-PROGRAMA-FIN.
057300     EXIT.
057400*----------------------------------------------------------------*
057500 END PROGRAM PVLOADCV.
