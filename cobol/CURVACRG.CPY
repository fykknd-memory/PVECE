000100*----------------------------------------------------------------*
000200*    LAYOUT DEL ARCHIVO DE CURVA DE CARGA (LOAD-CURVE-FILE)       *
000300*    96 REGISTROS POR CORRIDA - UNO POR FRANJA DE 15 MINUTOS      *
000400*----------------------------------------------------------------*
000500 01 WS-SAL-CURVA-REG.
000600    05 WS-SAL-CUR-FRANJA-HHMM                 PIC X(05).
000700    05 WS-SAL-CUR-POTENCIA-KW                 PIC S9(08)V99.
000800    05 FILLER                                 PIC X(20).
