000100*----------------------------------------------------------------*
000200*    LAYOUT DEL ARCHIVO DE RESULTADO (CALC-RESULT-FILE)           *
000300*    UN REGISTRO POR CORRIDA - RESUMEN DEL DIMENSIONAMIENTO        *
000400*----------------------------------------------------------------*
000500 01 WS-SAL-RESULTADO-REG.
000600    05 WS-SAL-RES-ESS-POTENCIA-KW             PIC S9(07)V99.
000700    05 WS-SAL-RES-ESS-CAPACIDAD-KWH           PIC S9(08)V99.
000800    05 WS-SAL-RES-ESS-MOD-POTENCIA-KW         PIC 9(05).
000900    05 WS-SAL-RES-ESS-MOD-CAPACIDAD-KWH       PIC 9(05).
001000    05 WS-SAL-RES-ESS-CANT-UNIDADES           PIC 9(03).
001100    05 WS-SAL-RES-PICO-CARGA-KW               PIC S9(07)V99.
001200    05 WS-SAL-RES-TRAFO-CAPACIDAD-KVA         PIC 9(05).
001300    05 WS-SAL-RES-TRAFO-AUTOMATICO            PIC 9(01).
001400       88 WS-SAL-RES-TRAFO-ES-AUTOMATICO      VALUE 1.
001500       88 WS-SAL-RES-TRAFO-ES-MANUAL          VALUE 0.
001600    05 WS-SAL-RES-TEXTO-ADVERTENCIA           PIC X(120).
001700    05 FILLER                                 PIC X(20).
