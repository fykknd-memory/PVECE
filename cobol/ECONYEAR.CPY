000100*----------------------------------------------------------------*
000200*    LAYOUT DEL ARCHIVO DE ECONOMIA ANUAL (YEARLY-ECONOMICS-FILE) *
000300*    20 REGISTROS POR CORRIDA - UNO POR ANIO DE PROYECCION        *
000400*----------------------------------------------------------------*
000500 01 WS-SAL-ECONOMIA-REG.
000600    05 WS-SAL-ECO-ANIO                        PIC 9(02).
000700    05 WS-SAL-ECO-INGRESO-ARBITRAJE           PIC S9(09)V99.
000800    05 WS-SAL-ECO-INGRESO-PEAKSHAVE           PIC S9(09)V99.
000900    05 WS-SAL-ECO-COSTO-OPERATIVO             PIC S9(09)V99.
001000    05 WS-SAL-ECO-GANANCIA-NETA               PIC S9(09)V99.
001100    05 WS-SAL-ECO-GANANCIA-ACUMULADA          PIC S9(10)V99.
001200    05 FILLER                                 PIC X(20).
