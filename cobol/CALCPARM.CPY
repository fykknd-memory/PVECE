000100*----------------------------------------------------------------*
000200*    LAYOUT DEL ARCHIVO DE PARAMETROS DE CALCULO (CALC-REQUEST)   *
000300*    UN REGISTRO POR CORRIDA                                      *
000400*----------------------------------------------------------------*
000500 01 WS-ENT-PARAMETRO-REG.
000600    05 WS-ENT-PAR-DECAIMIENTO-ANUAL           PIC S9(03)V99.
000700    05 WS-ENT-PAR-PEAK-SHAVING                PIC 9(01).
000800       88 WS-ENT-PAR-PEAK-SHAVING-ON          VALUE 1.
000900       88 WS-ENT-PAR-PEAK-SHAVING-OFF         VALUE 0.
001000    05 WS-ENT-PAR-SUBSIDIO-KWH                PIC S9(06)V9(04).
001100    05 WS-ENT-PAR-MODO-CARGA                  PIC X(03).
001200       88 WS-ENT-PAR-MODO-UNO                 VALUE 'ONE'.
001300       88 WS-ENT-PAR-MODO-DOS                 VALUE 'TWO'.
001400    05 FILLER                                 PIC X(20).
