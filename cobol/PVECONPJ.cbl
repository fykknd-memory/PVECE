000100*----------------------------------------------------------------*
000200*  PROGRAM-ID.  PVECONPJ                                         *
000300*  SUBRUTINA DE PROYECCION ECONOMICA A 20 ANIOS DEL BANCO DE     *
000400*  BATERIAS (ESS): INGRESO POR ARBITRAJE DE TARIFA (SEGUN LOS    *
000500*  CICLOS DIARIOS DEL MODO DE CARGA), INGRESO POR PEAK SHAVING   *
000600*  POR EL SUBSIDIO DE TARIFA, COSTO OPERATIVO SOBRE LA INVERSION *
000700*  INICIAL FIJA CON INFLACION LINEAL DEL 2% ANUAL, Y GANANCIA    *
000800*  NETA ACUMULADA, CON DECAIMIENTO GEOMETRICO ANUAL DE LA        *
000900*  CAPACIDAD DEL BANCO APLICADO SOLO A LOS INGRESOS.             *
001000*----------------------------------------------------------------*
001100*  CAMBIOS
001200*    21/05/98 RG  ALTA DEL MODULO.
001300*    03/11/98 SU  REVISION Y2K: EL ANIO DE PROYECCION SE GUARDA
001400*                 COMO DESPLAZAMIENTO 01-20 RESPECTO DEL ANIO DE
001500*                 PUESTA EN MARCHA, NO COMO ANIO CALENDARIO.
001600*    29/01/99 SU  PRUEBA DE REGRESION 1/1/2000 SOBRE LA
001700*                 PROYECCION; SIN NOVEDAD.
001800*    12/07/99 RB  SE AGREGA EL INGRESO POR PEAK SHAVING COMO
001900*                 RENGLON SEPARADO DEL INGRESO POR ARBITRAJE.
002000*    08/03/00 JM  SE AGREGA EL SUBSIDIO POR KWH DEL ARCHIVO DE
002100*                 PARAMETROS AL INGRESO POR ARBITRAJE.
002200*    15/11/01 LF  SE CORRIGE EL REDONDEO DE LA GANANCIA ACUMULADA
002300*                 (CONTROL TOTAL) QUE NO COINCIDIA CON LA SUMA DE
002400*                 LAS GANANCIAS NETAS ANUALES.
002500*    14/03/04 RB  TKT-2231. EL INGRESO POR ARBITRAJE CONFUNDIA EL
002600*                 SUBSIDIO CON EL SPREAD DE PRECIO Y NO APLICABA
002700*                 LOS CICLOS DIARIOS DEL MODO DE CARGA NI LA BASE
002800*                 ANUAL (X365); EL PEAK SHAVING USABA EL PRECIO
002900*                 MAXIMO EN VEZ DEL SUBSIDIO. SE SEPARAN AMBOS
003000*                 INGRESOS SEGUN LA FORMULA CORRECTA.
003100*    14/03/04 RB  TKT-2231. EL COSTO OPERATIVO SE CALCULABA SOBRE
003200*                 LA CAPACIDAD DECAIDA DEL ANIO EN VEZ DE LA
003300*                 INVERSION INICIAL FIJA, Y LA INFLACION SE
003400*                 COMPONIA EN FORMA GEOMETRICA EN VEZ DE LINEAL.
003500*                 SE FIJA LA INVERSION INICIAL AL ANIO CERO Y SE
003600*                 CORRIGE LA INFLACION A 1+(0,02*(ANIO-1)).
003700*----------------------------------------------------------------*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. PVECONPJ.
004000 AUTHOR. RICARDO GARCIA.
004100 INSTALLATION. GERENCIA DE INGENIERIA - PLANTA SOLAR.
004200 DATE-WRITTEN. 21/05/1998.
004300 DATE-COMPILED.
004400 SECURITY. USO INTERNO - GERENCIA DE INGENIERIA.
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900    CLASS CLASE-DIGITOS IS '0' THRU '9'.
005000
005100*----------------------------------------------------------------*
005200 DATA DIVISION.
005300
005400 WORKING-STORAGE SECTION.
005500*----------------------------------------------------------------*
005600*    TABLA DE PARAMETROS FIJOS (COSTO UNITARIO, INFLACION, ETC.) *
005700*----------------------------------------------------------------*
005800     COPY TABLACFG.
005900*----------------------------------------------------------------*
006000*    CAPACIDAD DEL BANCO EN EL ANIO EN CURSO DE LA PROYECCION    *
006100*----------------------------------------------------------------*
006200 01 WS-CAPACIDAD-GRP.
006300    05 WS-CAP-ANIO-KWH                        PIC S9(08)V99.
006400    05 WS-CAP-R REDEFINES WS-CAP-ANIO-KWH.
006500       10 WS-CAP-ANIO-SIGNO                   PIC X(01).
006600       10 WS-CAP-ANIO-DIGITOS                 PIC 9(09)V99.
006700    05 FILLER                                 PIC X(10).
006800*----------------------------------------------------------------*
006900*    COSTO OPERATIVO ANUAL DE MANTENIMIENTO (CON INFLACION)     *
007000*----------------------------------------------------------------*
007100 01 WS-COSTO-GRP.
007200    05 WS-COSTO-BASE-KWH                      PIC S9(09)V99.
007300    05 WS-COSTO-R REDEFINES WS-COSTO-BASE-KWH.
007400       10 WS-COSTO-ENTERO                     PIC S9(09).
007500       10 WS-COSTO-DECIMAL                    PIC 9(02).
007600    05 FILLER                                 PIC X(10).
007700*----------------------------------------------------------------*
007800 77 WS-IX-ANIO                                PIC 9(02) COMP.
007900 77 WS-DIAS-CICLO                             PIC 9(01) COMP.
008000 77 WS-FACTOR-DECAIMIENTO                     PIC S9(03)V9(06).
008100 77 WS-FACTOR-INFLACION                       PIC S9(03)V9(06).
008200 77 WS-INVERSION-INICIAL                      PIC S9(11)V99.
008300 77 WS-PRECIO-SPREAD-KWH                      PIC S9(06)V9(04).
008400 77 WS-GANANCIA-ACUM-ANTERIOR                 PIC S9(10)V99.
008500 77 WS-GAN-ACUM-ANT-R REDEFINES
008600    WS-GANANCIA-ACUM-ANTERIOR                 PIC X(13).
008700*----------------------------------------------------------------*
008800 LINKAGE SECTION.
008900*----------------------------------------------------------------*
009000 01 LK-ECONOMIA-ENTRADA.
009100    05 LK-ECO-DECAIMIENTO-ANUAL               PIC S9(03)V99.
009200    05 LK-ECO-PEAK-SHAVING                    PIC 9(01).
009300       88 LK-ECO-PEAK-SHAVING-ON              VALUE 1.
009400       88 LK-ECO-PEAK-SHAVING-OFF             VALUE 0.
009500    05 LK-ECO-SUBSIDIO-KWH                    PIC S9(06)V9(04).
009600    05 LK-ECO-MODO-CARGA                      PIC X(03).
009700    05 LK-ECO-ESS-CAPACIDAD-KWH               PIC S9(08)V99.
009800    05 LK-ECO-PRECIO-MAX                      PIC S9(06)V9(04).
009900    05 LK-ECO-PRECIO-MIN                      PIC S9(06)V9(04).
010000 01 LK-ECONOMIA-SALIDA.
010100    05 LK-ECO-ANIO-REG OCCURS 20 TIMES.
010200       10 LK-ECO-ARBITRAJE                    PIC S9(09)V99.
010300       10 LK-ECO-PEAKSHAVE                    PIC S9(09)V99.
010400       10 LK-ECO-COSTO                        PIC S9(09)V99.
010500       10 LK-ECO-GANANCIA-NETA                PIC S9(09)V99.
010600       10 LK-ECO-GANANCIA-ACUM                PIC S9(10)V99.
010700
010800 PROCEDURE DIVISION USING LK-ECONOMIA-ENTRADA, LK-ECONOMIA-SALIDA.
010900*----------------------------------------------------------------*
011000
011100     PERFORM 1000-INICIAR-PROGRAMA
011200        THRU 1000-INICIAR-PROGRAMA-FIN.
011300
011400     PERFORM 2000-PROCESAR-PROGRAMA
011500        THRU 2000-PROCESAR-PROGRAMA-FIN.
011600
011700     PERFORM 3000-FINALIZAR-PROGRAMA
011800        THRU 3000-FINALIZAR-PROGRAMA-FIN.
011900
012000     GOBACK.
012100*----------------------------------------------------------------*
012200 1000-INICIAR-PROGRAMA.
012300
012400     INITIALIZE LK-ECONOMIA-SALIDA
012500                WS-CAPACIDAD-GRP
012600                WS-COSTO-GRP.
012700
012800     MOVE LK-ECO-ESS-CAPACIDAD-KWH TO WS-CAP-ANIO-KWH.
012900
013000*    LA INVERSION INICIAL SE FIJA CON LA CAPACIDAD DEL ANIO CERO,
013100*    ANTES DE QUE EL DECAIMIENTO ANUAL LA VAYA REDUCIENDO, PARA
013200*    QUE EL COSTO OPERATIVO NO SE VEA AFECTADO POR ESE DECAIMIENTO
013300*    (REGLAS 11 Y 12).
013400     COMPUTE WS-INVERSION-INICIAL =
013500             LK-ECO-ESS-CAPACIDAD-KWH * WS-TBL-COSTO-UNIT-KWH.
013600
013700     COMPUTE WS-FACTOR-DECAIMIENTO =
013800             1 - (LK-ECO-DECAIMIENTO-ANUAL / 100).
013900
014000     IF LK-ECO-MODO-CARGA = 'TWO'
014100        MOVE 2 TO WS-DIAS-CICLO
014200     ELSE
014300        MOVE 1 TO WS-DIAS-CICLO
014400     END-IF.
014500
014600     COMPUTE WS-PRECIO-SPREAD-KWH =
014700             LK-ECO-PRECIO-MAX - LK-ECO-PRECIO-MIN.
014800
014900     MOVE ZERO TO WS-GANANCIA-ACUM-ANTERIOR.
015000
015100 1000-INICIAR-PROGRAMA-FIN.
015200     EXIT.
015300*----------------------------------------------------------------*
015400*    PROYECCION ANIO POR ANIO (1 A 20) - REGLAS 8, 11, 12, 13    *
015500*----------------------------------------------------------------*
015600 2000-PROCESAR-PROGRAMA.
015700
015800     PERFORM 2050-PROCESAR-UN-ANIO
015900        THRU 2050-PROCESAR-UN-ANIO-FIN
016000           VARYING WS-IX-ANIO FROM 1 BY 1 UNTIL WS-IX-ANIO > 20.
016100
016200 2000-PROCESAR-PROGRAMA-FIN.
016300     EXIT.
016400*----------------------------------------------------------------*
016500 2050-PROCESAR-UN-ANIO.
016600
016700     PERFORM 2100-CALC-INGRESOS-ANIO
016800        THRU 2100-CALC-INGRESOS-ANIO-FIN.
016900     PERFORM 2200-CALC-COSTO-ANIO
017000        THRU 2200-CALC-COSTO-ANIO-FIN.
017100     PERFORM 2300-CALC-GANANCIA-ANIO
017200        THRU 2300-CALC-GANANCIA-ANIO-FIN.
017300     PERFORM 2400-DECAER-CAPACIDAD
017400        THRU 2400-DECAER-CAPACIDAD-FIN.
017500
017600 2050-PROCESAR-UN-ANIO-FIN.
017700     EXIT.
017800*----------------------------------------------------------------*
017900*    INGRESO POR ARBITRAJE DE TARIFA (CARGA BARATA / DESCARGA    *
018000*    CARA, MULTIPLICADO POR LA CANTIDAD DE CICLOS DIARIOS SEGUN  *
018100*    EL MODO DE CARGA) MAS INGRESO POR PEAK SHAVING SI ESTA      *
018200*    HABILITADO (REGLA 11). AMBOS SOBRE LA CAPACIDAD DEL ANIO    *
018300*    EN CURSO, YA DECAIDA, Y LLEVADOS A BASE ANUAL (X365).       *
018400*    CORREGIDO 14/03/04 - VER CAMBIOS ARRIBA.                    *
018500*----------------------------------------------------------------*
018600 2100-CALC-INGRESOS-ANIO.
018700
018800     COMPUTE LK-ECO-ARBITRAJE (WS-IX-ANIO) ROUNDED =
018900             WS-CAP-ANIO-KWH * WS-PRECIO-SPREAD-KWH
019000           * WS-DIAS-CICLO * 365.
019100
019200     IF LK-ECO-PEAK-SHAVING-ON
019300        COMPUTE LK-ECO-PEAKSHAVE (WS-IX-ANIO) ROUNDED =
019400                WS-CAP-ANIO-KWH * LK-ECO-SUBSIDIO-KWH * 365
019500     ELSE
019600        MOVE ZERO TO LK-ECO-PEAKSHAVE (WS-IX-ANIO)
019700     END-IF.
019800
019900 2100-CALC-INGRESOS-ANIO-FIN.
020000     EXIT.
020100*----------------------------------------------------------------*
020200*    COSTO OPERATIVO ANUAL: RATIO DE MANTENIMIENTO DE TABLA      *
020300*    SOBRE LA INVERSION INICIAL FIJA (NO SOBRE LA CAPACIDAD      *
020400*    DECAIDA DEL ANIO), INFLADO SEGUN UNA TASA FIJA DE 2% ANUAL  *
020500*    LINEAL E INDEPENDIENTE DEL DECAIMIENTO DE CAPACIDAD         *
020600*    (REGLA 12). CORREGIDO 14/03/04 - VER CAMBIOS ARRIBA.        *
020700*----------------------------------------------------------------*
020800 2200-CALC-COSTO-ANIO.
020900
021000     COMPUTE WS-FACTOR-INFLACION =
021100             1 + (WS-TBL-INFLACION-ANUAL * (WS-IX-ANIO - 1)).
021200
021300     COMPUTE WS-COSTO-BASE-KWH ROUNDED =
021400             WS-INVERSION-INICIAL * WS-TBL-RATIO-MANTENIMIENTO
021500           * WS-FACTOR-INFLACION.
021600
021700     MOVE WS-COSTO-BASE-KWH TO LK-ECO-COSTO (WS-IX-ANIO).
021800
021900 2200-CALC-COSTO-ANIO-FIN.
022000     EXIT.
022100*----------------------------------------------------------------*
022200*    GANANCIA NETA DEL ANIO Y CONTROL TOTAL DE GANANCIA          *
022300*    ACUMULADA (REGLA 13)                                        *
022400*----------------------------------------------------------------*
022500 2300-CALC-GANANCIA-ANIO.
022600
022700     COMPUTE LK-ECO-GANANCIA-NETA (WS-IX-ANIO) ROUNDED =
022800             LK-ECO-ARBITRAJE (WS-IX-ANIO)
022900           + LK-ECO-PEAKSHAVE (WS-IX-ANIO)
023000           - LK-ECO-COSTO (WS-IX-ANIO).
023100
023200     COMPUTE LK-ECO-GANANCIA-ACUM (WS-IX-ANIO) ROUNDED =
023300             WS-GANANCIA-ACUM-ANTERIOR
023400           + LK-ECO-GANANCIA-NETA (WS-IX-ANIO).
023500
023600     MOVE LK-ECO-GANANCIA-ACUM (WS-IX-ANIO)
023700          TO WS-GANANCIA-ACUM-ANTERIOR.
023800
023900 2300-CALC-GANANCIA-ANIO-FIN.
024000     EXIT.
024100*----------------------------------------------------------------*
024200*    DECAIMIENTO GEOMETRICO ANUAL DE LA CAPACIDAD DEL BANCO      *
024300*    DE BATERIAS (REGLA 8 - PARTE DE CICLOS)                     *
024400*----------------------------------------------------------------*
024500 2400-DECAER-CAPACIDAD.
024600
024700     COMPUTE WS-CAP-ANIO-KWH ROUNDED =
024800             WS-CAP-ANIO-KWH * WS-FACTOR-DECAIMIENTO.
024900
025000 2400-DECAER-CAPACIDAD-FIN.
025100     EXIT.
025200*----------------------------------------------------------------*
025300 3000-FINALIZAR-PROGRAMA.
025400
025500*    SIN ARCHIVOS PROPIOS QUE CERRAR EN ESTE MODULO.
025600     CONTINUE.
025700
025800 3000-FINALIZAR-PROGRAMA-FIN.
025900     EXIT.
026000*----------------------------------------------------------------*
026100 END PROGRAM PVECONPJ.
