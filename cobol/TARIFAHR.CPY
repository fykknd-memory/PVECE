000100*----------------------------------------------------------------*
000200*    LAYOUT DEL ARCHIVO DE TARIFAS HORARIAS (TOU-PRICE-FILE)      *
000300*    VARIOS REGISTROS POR PROYECTO - UNO POR PERIODO TARIFARIO    *
000400*----------------------------------------------------------------*
000500 01 WS-ENT-TARIFA-REG.
000600    05 WS-ENT-TAR-PROY-ID                     PIC 9(09).
000700    05 WS-ENT-TAR-PAIS                        PIC X(02).
000800       88 WS-ENT-TAR-PAIS-CHINA               VALUE 'CN'.
000900       88 WS-ENT-TAR-PAIS-JAPON               VALUE 'JP'.
001000       88 WS-ENT-TAR-PAIS-REINO-UNIDO         VALUE 'UK'.
001100    05 WS-ENT-TAR-TIPO-PERIODO                PIC X(20).
001200    05 WS-ENT-TAR-PRECIO-KWH                  PIC S9(06)V9(04).
001300    05 WS-ENT-TAR-CANT-FRANJAS                PIC 9(02).
001400    05 WS-ENT-TAR-FRANJA OCCURS 1 TO 10 TIMES
001500                        DEPENDING ON WS-ENT-TAR-CANT-FRANJAS
001600                        INDEXED BY WS-IX-TARFRANJA.
001700       10 WS-ENT-TAR-FRJ-INICIO-HHMM          PIC 9(04).
001800       10 WS-ENT-TAR-FRJ-INICIO-R REDEFINES
001900                               WS-ENT-TAR-FRJ-INICIO-HHMM.
002000          15 WS-ENT-TAR-FRJ-INICIO-HH         PIC 9(02).
002100          15 WS-ENT-TAR-FRJ-INICIO-MM         PIC 9(02).
002200       10 WS-ENT-TAR-FRJ-FIN-HHMM             PIC 9(04).
002300       10 WS-ENT-TAR-FRJ-FIN-R REDEFINES
002400                               WS-ENT-TAR-FRJ-FIN-HHMM.
002500          15 WS-ENT-TAR-FRJ-FIN-HH            PIC 9(02).
002600          15 WS-ENT-TAR-FRJ-FIN-MM            PIC 9(02).
002700    05 FILLER                                 PIC X(20).
