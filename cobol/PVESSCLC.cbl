000100*----------------------------------------------------------------*
000200*  PROGRAM-ID.  PVESSCLC                                         *
000300*  DIMENSIONAMIENTO DE BANCO DE BATERIAS (ESS) Y TRANSFORMADOR   *
000400*  PARA INSTALACIONES FOTOVOLTAICAS CON FLOTA DE CARGADORES      *
000500*  VEHICULARES, MAS PROYECCION ECONOMICA A 20 ANIOS.             *
000600*----------------------------------------------------------------*
000700*  CAMBIOS
000800*    04/09/89 RB  ALTA DEL PROGRAMA. CALCULO ORIGINAL DE
000900*                 RESERVA DE GRUPO ELECTROGENO PARA PLANTA.
001000*    19/02/90 RB  SE AGREGA LECTURA DE TARIFARIO HORARIO PARA
001100*                 DECIDIR EL ARRANQUE DEL GRUPO EN HORA PICO.
001200*    11/07/91 NB  CORRECCION EN EL REDONDEO DEL TRANSFORMADOR;
001300*                 NO TOMABA EL TAMANO ESTANDAR INMEDIATO SUPERIOR.
001400*    23/01/92 CP  SE INCORPORA TABLA DE TAMANOS ESTANDAR POR PAIS
001500*                 (ANTES SOLO HABIA UNA TABLA UNICA).
001600*    08/06/93 RG  ALTA DEL ARCHIVO DE PARAMETROS DE CALCULO; EL
001700*                 MODO DE OPERACION YA NO VIENE POR ACCEPT.
001800*    30/11/94 SU  SE DOCUMENTA REGLA DE DERATEO EMPIRICO DEL
001900*                 BANCO DE BATERIAS (COEFICIENTE 0,80).
002000*    14/03/95 RB  REEMPLAZO DEL GRUPO ELECTROGENO POR BANCO DE
002100*                 BATERIAS (ESS) COMO RESERVA; SE MANTIENE LA
002200*                 MISMA CANALIZACION DE ARCHIVOS DE ENTRADA.
002300*    17/08/96 NB  SE AGREGA EL MODULO DE CURVA DE CARGA DE 96
002400*                 FRANJAS (PVLOADCV) PARA LA FLOTA DE CARGADORES.
002500*    02/02/97 CP  SE INCORPORA EL MODULO PVESSCFG PARA EL
002600*                 DIMENSIONAMIENTO DE ESS Y TRANSFORMADOR.
002700*    21/05/98 RG  SE AGREGA EL MODULO PVECONPJ CON LA PROYECCION
002800*                 ECONOMICA A 20 ANIOS DEL BANCO DE BATERIAS.
002900*    03/11/98 SU  REVISION Y2K: WS-FECHA-PROCESO PASA A AAMMDD
003000*                 DE 6 DIGITOS; SE AGREGA VENTANA DE SIGLO EN
003100*                 1300-VENTANA-SIGLO PARA LOS ANIOS DE LA
003200*                 PROYECCION ECONOMICA.
003300*    29/01/99 SU  PRUEBA DE REGRESION 1/1/2000 SOBRE EL CIERRE
003400*                 DE ARCHIVOS; SIN NOVEDAD.
003500*    15/09/00 RB  SE AGREGA DEFECTO DE PAIS 'CN' CUANDO EL
003600*                 TARIFARIO NO INFORMA COD-PAIS.
003700*    22/04/02 JM  SE AGREGA EL ARCHIVO DE VEHICULOS V2G Y LA
003800*                 CARGA CONTROLADA POR AGENDA SEMANAL.
003900*    10/10/03 LF  SE AGREGA SWITCH UPSI-0 PARA TRAZA DE
004000*                 DIAGNOSTICO EN CORRIDAS DE PRUEBA.
004100*----------------------------------------------------------------*
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. PVESSCLC.
004400 AUTHOR. RICARDO BALSIMELLI.
004500 INSTALLATION. GERENCIA DE INGENIERIA - PLANTA SOLAR.
004600 DATE-WRITTEN. 04/09/1989.
004700 DATE-COMPILED.
004800 SECURITY. USO INTERNO - GERENCIA DE INGENIERIA.
004900*----------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300    C01 IS TOP-OF-FORM
005400    CLASS CLASE-DIGITOS IS '0' THRU '9'
005500    UPSI-0 ON STATUS IS SW-TRAZA-ON
005600           OFF STATUS IS SW-TRAZA-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900
006000 FILE-CONTROL.
006100
006200 SELECT ENT-PROYECTO
006300     ASSIGN TO PROYECTO
006400     ORGANIZATION IS LINE SEQUENTIAL
006500     FILE STATUS IS FS-PROYECTO.
006600
006700 SELECT ENT-PVCONFIG
006800     ASSIGN TO PVCONFIG
006900     ORGANIZATION IS LINE SEQUENTIAL
007000     FILE STATUS IS FS-PVCONFIG.
007100
007200 SELECT ENT-V2GCONFIG
007300     ASSIGN TO V2GCONFG
007400     ORGANIZATION IS LINE SEQUENTIAL
007500     FILE STATUS IS FS-V2GCONFIG.
007600
007700 SELECT ENT-TARIFAS
007800     ASSIGN TO TARIFAHR
007900     ORGANIZATION IS LINE SEQUENTIAL
008000     FILE STATUS IS FS-TARIFAS.
008100
008200 SELECT ENT-PARAMETROS
008300     ASSIGN TO CALCPARM
008400     ORGANIZATION IS LINE SEQUENTIAL
008500     FILE STATUS IS FS-PARAMETROS.
008600
008700 SELECT SAL-RESULTADO
008800     ASSIGN TO RESULCLC
008900     ORGANIZATION IS LINE SEQUENTIAL
009000     FILE STATUS IS FS-RESULTADO.
009100
009200 SELECT SAL-CURVA
009300     ASSIGN TO CURVACRG
009400     ORGANIZATION IS LINE SEQUENTIAL
009500     FILE STATUS IS FS-CURVA.
009600
009700 SELECT SAL-ECONOMIA
009800     ASSIGN TO ECONYEAR
009900     ORGANIZATION IS LINE SEQUENTIAL
010000     FILE STATUS IS FS-ECONOMIA.
010100
010200*----------------------------------------------------------------*
010300 DATA DIVISION.
010400
010500 FILE SECTION.
010600
010700 FD ENT-PROYECTO.
010800     COPY PROYECTO.
010900
011000 FD ENT-PVCONFIG.
011100     COPY PVCONFIG.
011200
011300 FD ENT-V2GCONFIG.
011400     COPY V2GCONFG.
011500
011600 FD ENT-TARIFAS.
011700     COPY TARIFAHR.
011800
011900 FD ENT-PARAMETROS.
012000     COPY CALCPARM.
012100
012200 FD SAL-RESULTADO.
012300     COPY RESLTCLC.
012400
012500 FD SAL-CURVA.
012600     COPY CURVACRG.
012700
012800 FD SAL-ECONOMIA.
012900     COPY ECONYEAR.
013000
013100*----------------------------------------------------------------*
013200 WORKING-STORAGE SECTION.
013300*----------------------------------------------------------------*
013400*    VARIABLES FILE STATUS DE ENTRADA/SALIDA                     *
013500*----------------------------------------------------------------*
013600 01 FS-STATUS-GRP.
013700    05 FS-PROYECTO                            PIC X(02).
013800       88 FS-PROYECTO-OK                      VALUE '00'.
013900       88 FS-PROYECTO-EOF                     VALUE '10'.
014000       88 FS-PROYECTO-NFD                     VALUE '35'.
014100    05 FS-PVCONFIG                            PIC X(02).
014200       88 FS-PVCONFIG-OK                      VALUE '00'.
014300       88 FS-PVCONFIG-EOF                     VALUE '10'.
014400       88 FS-PVCONFIG-NFD                     VALUE '35'.
014500    05 FS-V2GCONFIG                           PIC X(02).
014600       88 FS-V2GCONFIG-OK                     VALUE '00'.
014700       88 FS-V2GCONFIG-EOF                    VALUE '10'.
014800       88 FS-V2GCONFIG-NFD                    VALUE '35'.
014900    05 FS-TARIFAS                             PIC X(02).
015000       88 FS-TARIFAS-OK                       VALUE '00'.
015100       88 FS-TARIFAS-EOF                      VALUE '10'.
015200       88 FS-TARIFAS-NFD                      VALUE '35'.
015300    05 FS-PARAMETROS                          PIC X(02).
015400       88 FS-PARAMETROS-OK                    VALUE '00'.
015500       88 FS-PARAMETROS-EOF                   VALUE '10'.
015600       88 FS-PARAMETROS-NFD                   VALUE '35'.
015700    05 FS-RESULTADO                           PIC X(02).
015800       88 FS-RESULTADO-OK                     VALUE '00'.
015900    05 FS-CURVA                               PIC X(02).
016000       88 FS-CURVA-OK                         VALUE '00'.
016100    05 FS-ECONOMIA                            PIC X(02).
016200       88 FS-ECONOMIA-OK                      VALUE '00'.
016300    05 FILLER                                 PIC X(10).
016400*----------------------------------------------------------------*
016500*    TABLAS DE PARAMETROS FIJOS (TRANSFORMADOR / ESS / PILAS)    *
016600*----------------------------------------------------------------*
016700     COPY TABLACFG.
016800*----------------------------------------------------------------*
016900*    TABLA DE TARIFAS HORARIAS LEIDAS PARA EL PROYECTO           *
017000*----------------------------------------------------------------*
017100 01 WS-TBL-TARIFAS-GRP.
017200    05 WS-TAR-CANT-REG                        PIC 9(03) COMP
017300                                               VALUE ZERO.
017400    05 WS-TAR-ENTRADA OCCURS 50 TIMES
017500                       INDEXED BY WS-IX-TAR.
017600       10 WS-TAR-PAIS                         PIC X(02).
017700       10 WS-TAR-PRECIO-KWH                   PIC S9(06)V9(04).
017800       10 WS-TAR-CANT-FRANJAS                 PIC 9(02).
017900       10 WS-TAR-FRANJA OCCURS 10 TIMES.
018000          15 WS-TAR-FRJ-INICIO                PIC 9(04).
018100          15 WS-TAR-FRJ-FIN                   PIC 9(04).
018200    05 FILLER                                 PIC X(10).
018300*----------------------------------------------------------------*
018400*    AREA DE TRABAJO DEL PROYECTO EN PROCESO                     *
018500*----------------------------------------------------------------*
018600 01 WS-VARIABLES-GRP.
018700    05 WS-VAR-PROY-ID                         PIC 9(09).
018800    05 WS-VAR-TRAFO-CAP-KVA                   PIC S9(07)V99.
018900    05 WS-VAR-PV-CAP-KW                       PIC S9(08)V99.
019000    05 WS-VAR-TOTAL-CARGA-KW                  PIC S9(08)V99.
019100    05 WS-VAR-TOTCAR-R REDEFINES
019200       WS-VAR-TOTAL-CARGA-KW                  PIC X(10).
019300    05 WS-VAR-PAIS                            PIC X(02) VALUE 'CN'.
019400    05 WS-VAR-MODO-CARGA                      PIC X(03).
019500    05 WS-VAR-DECAIMIENTO-ANUAL               PIC S9(03)V99.
019600    05 WS-VAR-PEAK-SHAVING                    PIC 9(01).
019700    05 WS-VAR-SUBSIDIO-KWH                    PIC S9(06)V9(04).
019800    05 WS-VAR-SUBSKWH-R REDEFINES
019900       WS-VAR-SUBSIDIO-KWH                    PIC X(10).
020000    05 FILLER                                 PIC X(10).
020100*----------------------------------------------------------------*
020200*    FECHA DE PROCESO (FORMATO AAMMDD - VER NOTA Y2K ARRIBA)     *
020300*----------------------------------------------------------------*
020400 01 WS-FECHA-PROCESO.
020500    05 WS-FECHA-AAMMDD                        PIC 9(06).
020600    05 WS-FECHA-R REDEFINES WS-FECHA-AAMMDD.
020700       10 WS-FECHA-AA                         PIC 9(02).
020800       10 WS-FECHA-MM                         PIC 9(02).
020900       10 WS-FECHA-DD                         PIC 9(02).
021000    05 WS-FECHA-SIGLO                         PIC 9(04).
021100*----------------------------------------------------------------*
021200*    LINKAGE DE LOS SUBPROGRAMAS LLAMADOS                        *
021300*----------------------------------------------------------------*
021400 01 LK-CUR-TOTAL-CARGA-KW-PARM              PIC S9(08)V99.
021500 01 LK-CUR-TARIFAS-GRP.
021600    05 LK-CUR-TAR-CANT                        PIC 9(03) COMP.
021700    05 LK-CUR-TAR-ENTRADA OCCURS 50 TIMES.
021800       10 LK-CUR-TAR-PRECIO                   PIC S9(06)V9(04).
021900       10 LK-CUR-TAR-CANT-FRJ                  PIC 9(02).
022000       10 LK-CUR-TAR-FRANJA OCCURS 10 TIMES.
022100          15 LK-CUR-TAR-FRJ-INI                PIC 9(04).
022200          15 LK-CUR-TAR-FRJ-FIN                PIC 9(04).
022300 01 LK-CURVA-SALIDA.
022400    05 LK-CUR-CURVA OCCURS 96 TIMES.
022500       10 LK-CUR-CURVA-HHMM                   PIC X(05).
022600       10 LK-CUR-CURVA-KW                     PIC S9(08)V99.
022700    05 LK-CUR-PICO-KW                         PIC S9(08)V99.
022800
022900 01 LK-DIMENS-ENTRADA.
023000    05 LK-DIM-TRAFO-CAP-KVA                   PIC S9(07)V99.
023100    05 LK-DIM-PV-CAP-KW                       PIC S9(08)V99.
023200    05 LK-DIM-PAIS                            PIC X(02).
023300    05 LK-DIM-MODO-CARGA                      PIC X(03).
023400    05 LK-DIM-PICO-KW                         PIC S9(08)V99.
023500
023600 01 LK-ECONOMIA-ENTRADA.
023700    05 LK-ECO-DECAIMIENTO-ANUAL               PIC S9(03)V99.
023800    05 LK-ECO-PEAK-SHAVING                    PIC 9(01).
023900    05 LK-ECO-SUBSIDIO-KWH                    PIC S9(06)V9(04).
024000    05 LK-ECO-MODO-CARGA                      PIC X(03).
024100    05 LK-ECO-ESS-CAPACIDAD-KWH               PIC S9(08)V99.
024200    05 LK-ECO-PRECIO-MAX                      PIC S9(06)V9(04).
024300    05 LK-ECO-PRECIO-MIN                      PIC S9(06)V9(04).
024400 01 LK-ECONOMIA-SALIDA.
024500    05 LK-ECO-ANIO-REG OCCURS 20 TIMES.
024600       10 LK-ECO-ARBITRAJE                    PIC S9(09)V99.
024700       10 LK-ECO-PEAKSHAVE                    PIC S9(09)V99.
024800       10 LK-ECO-COSTO                        PIC S9(09)V99.
024900       10 LK-ECO-GANANCIA-NETA                PIC S9(09)V99.
025000       10 LK-ECO-GANANCIA-ACUM                PIC S9(10)V99.
025100*----------------------------------------------------------------*
025200*    CONTADORES DE CONTROL (REGISTROS PROCESADOS)                *
025300*----------------------------------------------------------------*
025400 77 WS-CONT-TARIFAS-LEIDAS                    PIC 9(05) COMP
025500                                               VALUE ZERO.
025600 77 WS-IX-CURVA                               PIC 9(03) COMP.
025700 77 WS-IX-ECONOMIA                            PIC 9(03) COMP.
025800 77 WS-CANT-PILAS-ULTRA                       PIC 9(05) COMP.
025900 77 WS-CANT-PILAS-RAPIDO                      PIC 9(05) COMP.
026000 77 WS-CANT-PILAS-LENTO                       PIC 9(05) COMP.
026100 77 WS-CANT-PILAS-TOTAL                       PIC 9(05) COMP.
026200 77 WS-CANT-A-TOMAR                           PIC 9(05) COMP.
026300 77 WS-CANT-A-USAR                            PIC 9(05) COMP.
026400*----------------------------------------------------------------*
026500 PROCEDURE DIVISION.
026600*----------------------------------------------------------------*
026700
026800     PERFORM 1000-INICIAR-PROGRAMA
026900        THRU 1000-INICIAR-PROGRAMA-FIN.
027000
027100     PERFORM 2000-PROCESAR-PROGRAMA
027200        THRU 2000-PROCESAR-PROGRAMA-FIN.
027300
027400     PERFORM 3000-CALC-POTENCIA-CARGA
027500        THRU 3000-CALC-POTENCIA-CARGA-FIN.
027600
027700     PERFORM 4000-LLAMAR-CURVA-CARGA
027800        THRU 4000-LLAMAR-CURVA-CARGA-FIN.
027900
028000     PERFORM 5000-LLAMAR-DIMENSION-ESS
028100        THRU 5000-LLAMAR-DIMENSION-ESS-FIN.
028200
028300     PERFORM 6000-LLAMAR-ECONOMIA
028400        THRU 6000-LLAMAR-ECONOMIA-FIN.
028500
028600     PERFORM 7000-EMITIR-RESULTADOS
028700        THRU 7000-EMITIR-RESULTADOS-FIN.
028800
028900     PERFORM 8000-FINALIZAR-PROGRAMA
029000        THRU 8000-FINALIZAR-PROGRAMA-FIN.
029100
029200     IF SW-TRAZA-ON
029300        DISPLAY 'PVESSCLC: TARIFAS LEIDAS.... ' WS-CONT-TARIFAS-LEIDAS
029400        DISPLAY 'PVESSCLC: POTENCIA DE CARGA. ' WS-VAR-TOTAL-CARGA-KW
029500     END-IF.
029600
029700     STOP RUN.
029800*----------------------------------------------------------------*
029900 1000-INICIAR-PROGRAMA.
030000
030100     PERFORM 1100-ABRIR-ARCHIVOS
030200        THRU 1100-ABRIR-ARCHIVOS-FIN.
030300
030400     PERFORM 1200-INICIALIZAR-VARIABLES
030500        THRU 1200-INICIALIZAR-VARIABLES-FIN.
030600
030700 1000-INICIAR-PROGRAMA-FIN.
030800     EXIT.
030900*----------------------------------------------------------------*
031000 1100-ABRIR-ARCHIVOS.
031100
031200     OPEN INPUT  ENT-PROYECTO
031300                 ENT-PVCONFIG
031400                 ENT-V2GCONFIG
031500                 ENT-TARIFAS
031600                 ENT-PARAMETROS.
031700
031800     OPEN OUTPUT SAL-RESULTADO
031900                 SAL-CURVA
032000                 SAL-ECONOMIA.
032100
032200     IF NOT FS-PROYECTO-OK
032300        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE PROYECTOS'
032400        DISPLAY 'FILE STATUS: ' FS-PROYECTO
032500        STOP RUN
032600     END-IF.
032700
032800     IF NOT FS-PVCONFIG-OK
032900        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE CONFIG. FV'
033000        DISPLAY 'FILE STATUS: ' FS-PVCONFIG
033100        STOP RUN
033200     END-IF.
033300
033400     IF NOT FS-V2GCONFIG-OK
033500        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE CONFIG. V2G'
033600        DISPLAY 'FILE STATUS: ' FS-V2GCONFIG
033700        STOP RUN
033800     END-IF.
033900
034000     IF NOT FS-TARIFAS-OK
034100        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE TARIFAS'
034200        DISPLAY 'FILE STATUS: ' FS-TARIFAS
034300        STOP RUN
034400     END-IF.
034500
034600     IF NOT FS-PARAMETROS-OK
034700        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE PARAMETROS'
034800        DISPLAY 'FILE STATUS: ' FS-PARAMETROS
034900        STOP RUN
035000     END-IF.
035100
035200 1100-ABRIR-ARCHIVOS-FIN.
035300     EXIT.
035400*----------------------------------------------------------------*
035500 1200-INICIALIZAR-VARIABLES.
035600
035700     ACCEPT WS-FECHA-AAMMDD FROM DATE.
035800
035900     PERFORM 1300-VENTANA-SIGLO
036000        THRU 1300-VENTANA-SIGLO-FIN.
036100
036200     INITIALIZE WS-VARIABLES-GRP
036300                WS-TBL-TARIFAS-GRP.
036400     MOVE 'CN' TO WS-VAR-PAIS.
036500
036600 1200-INICIALIZAR-VARIABLES-FIN.
036700     EXIT.
036800*----------------------------------------------------------------*
036900*    VENTANA DE SIGLO (AGREGADA EN LA REVISION Y2K DEL 98/99)    *
037000*    LOS ANIOS 00-49 SE TOMAN COMO 20XX, 50-99 COMO 19XX.        *
037100*----------------------------------------------------------------*
037200 1300-VENTANA-SIGLO.
037300
037400     IF WS-FECHA-AA < 50
037500        COMPUTE WS-FECHA-SIGLO = 2000 + WS-FECHA-AA
037600     ELSE
037700        COMPUTE WS-FECHA-SIGLO = 1900 + WS-FECHA-AA
037800     END-IF.
037900
038000 1300-VENTANA-SIGLO-FIN.
038100     EXIT.
038200*----------------------------------------------------------------*
038300 2000-PROCESAR-PROGRAMA.
038400
038500     PERFORM 2100-LEER-PROYECTO
038600        THRU 2100-LEER-PROYECTO-FIN.
038700
038800     PERFORM 2200-LEER-PVCONFIG
038900        THRU 2200-LEER-PVCONFIG-FIN.
039000
039100     PERFORM 2300-LEER-V2GCONFIG
039200        THRU 2300-LEER-V2GCONFIG-FIN.
039300
039400     PERFORM 2350-DEFECTOS-V2G
039500        THRU 2350-DEFECTOS-V2G-FIN.
039600
039700     PERFORM 2400-LEER-TARIFAS
039800        THRU 2400-LEER-TARIFAS-FIN.
039900
040000     PERFORM 2500-LEER-PARAMETROS
040100        THRU 2500-LEER-PARAMETROS-FIN.
040200
040300 2000-PROCESAR-PROGRAMA-FIN.
040400     EXIT.
040500*----------------------------------------------------------------*
040600 2100-LEER-PROYECTO.
040700
040800     READ ENT-PROYECTO.
040900
041000     EVALUATE TRUE
041100         WHEN FS-PROYECTO-OK
041200              MOVE WS-ENT-PROY-ID        TO WS-VAR-PROY-ID
041300              MOVE WS-ENT-PROY-CAP-TRAFO-KVA
041400                                         TO WS-VAR-TRAFO-CAP-KVA
041500         WHEN OTHER
041600              DISPLAY 'NO SE ENCONTRO EL PROYECTO A PROCESAR'
041700              DISPLAY 'FILE STATUS: ' FS-PROYECTO
041800              STOP RUN
041900     END-EVALUATE.
042000
042100 2100-LEER-PROYECTO-FIN.
042200     EXIT.
042300*----------------------------------------------------------------*
042400 2200-LEER-PVCONFIG.
042500
042600     READ ENT-PVCONFIG.
042700
042800     EVALUATE TRUE
042900         WHEN FS-PVCONFIG-OK
043000              MOVE WS-ENT-PVC-CAP-INST-KW TO WS-VAR-PV-CAP-KW
043100         WHEN OTHER
043200              DISPLAY 'FALTA LA CONFIGURACION FOTOVOLTAICA'
043300              DISPLAY 'FILE STATUS: ' FS-PVCONFIG
043400              STOP RUN
043500     END-EVALUATE.
043600
043700 2200-LEER-PVCONFIG-FIN.
043800     EXIT.
043900*----------------------------------------------------------------*
044000 2300-LEER-V2GCONFIG.
044100
044200     READ ENT-V2GCONFIG.
044300
044400     EVALUATE TRUE
044500         WHEN FS-V2GCONFIG-OK
044600              CONTINUE
044700         WHEN OTHER
044800              DISPLAY 'FALTA LA CONFIGURACION DE LA FLOTA V2G'
044900              DISPLAY 'FILE STATUS: ' FS-V2GCONFIG
045000              STOP RUN
045100     END-EVALUATE.
045200
045300 2300-LEER-V2GCONFIG-FIN.
045400     EXIT.
045500*----------------------------------------------------------------*
045600*    DEFECTOS DE CAMPOS OPCIONALES DE LA CONFIGURACION V2G       *
045700*----------------------------------------------------------------*
045800 2350-DEFECTOS-V2G.
045900
046000     IF WS-ENT-V2G-CTRL-HORARIO NOT = 0
046100        AND WS-ENT-V2G-CTRL-HORARIO NOT = 1
046200        MOVE 1 TO WS-ENT-V2G-CTRL-HORARIO
046300     END-IF.
046400
046500 2350-DEFECTOS-V2G-FIN.
046600     EXIT.
046700*----------------------------------------------------------------*
046800 2400-LEER-TARIFAS.
046900
047000     PERFORM 2410-LEER-UNA-TARIFA
047100        THRU 2410-LEER-UNA-TARIFA-FIN
047200           UNTIL FS-TARIFAS-EOF.
047300
047400     IF WS-TAR-CANT-REG = ZERO
047500        DISPLAY 'NO HAY TARIFAS CARGADAS PARA EL PROYECTO'
047600        STOP RUN
047700     END-IF.
047800
047900 2400-LEER-TARIFAS-FIN.
048000     EXIT.
048100*----------------------------------------------------------------*
048200 2410-LEER-UNA-TARIFA.
048300
048400     READ ENT-TARIFAS.
048500
048600     EVALUATE TRUE
048700         WHEN FS-TARIFAS-EOF
048800              CONTINUE
048900         WHEN FS-TARIFAS-OK
049000              PERFORM 2450-DEFECTOS-TARIFA
049100                 THRU 2450-DEFECTOS-TARIFA-FIN
049200              PERFORM 2460-ACUMULAR-TARIFA
049300                 THRU 2460-ACUMULAR-TARIFA-FIN
049400         WHEN OTHER
049500              DISPLAY 'ERROR AL LEER EL ARCHIVO DE TARIFAS'
049600              DISPLAY 'FILE STATUS: ' FS-TARIFAS
049700              STOP RUN
049800     END-EVALUATE.
049900
050000 2410-LEER-UNA-TARIFA-FIN.
050100     EXIT.
050200*----------------------------------------------------------------*
050300 2450-DEFECTOS-TARIFA.
050400
050500     IF WS-ENT-TAR-PAIS = SPACES
050600        MOVE 'CN' TO WS-ENT-TAR-PAIS
050700     END-IF.
050800
050900     IF WS-TAR-CANT-REG = ZERO
051000        MOVE WS-ENT-TAR-PAIS TO WS-VAR-PAIS
051100     END-IF.
051200
051300 2450-DEFECTOS-TARIFA-FIN.
051400     EXIT.
051500*----------------------------------------------------------------*
051600 2460-ACUMULAR-TARIFA.
051700
051800     ADD 1 TO WS-TAR-CANT-REG.
051900     ADD 1 TO WS-CONT-TARIFAS-LEIDAS.
052000
052100     IF WS-TAR-CANT-REG <= 50
052200        SET WS-IX-TAR TO WS-TAR-CANT-REG
052300        MOVE WS-ENT-TAR-PAIS       TO WS-TAR-PAIS (WS-IX-TAR)
052400        MOVE WS-ENT-TAR-PRECIO-KWH TO WS-TAR-PRECIO-KWH (WS-IX-TAR)
052500        MOVE WS-ENT-TAR-CANT-FRANJAS
052600                                   TO WS-TAR-CANT-FRANJAS (WS-IX-TAR)
052700        PERFORM 2470-COPIAR-FRANJAS
052800           THRU 2470-COPIAR-FRANJAS-FIN
052900     END-IF.
053000
053100 2460-ACUMULAR-TARIFA-FIN.
053200     EXIT.
053300*----------------------------------------------------------------*
053400 2470-COPIAR-FRANJAS.
053500
053600     PERFORM 2475-COPIAR-UNA-FRANJA
053700        THRU 2475-COPIAR-UNA-FRANJA-FIN
053800           VARYING WS-IX-TARFRANJA FROM 1 BY 1
053900             UNTIL WS-IX-TARFRANJA > WS-ENT-TAR-CANT-FRANJAS.
054000
054100 2470-COPIAR-FRANJAS-FIN.
054200     EXIT.
054300*----------------------------------------------------------------*
054400 2475-COPIAR-UNA-FRANJA.
054500
054600     MOVE WS-ENT-TAR-FRJ-INICIO-HHMM (WS-IX-TARFRANJA)
054700          TO WS-TAR-FRJ-INICIO (WS-IX-TAR, WS-IX-TARFRANJA).
054800     MOVE WS-ENT-TAR-FRJ-FIN-HHMM (WS-IX-TARFRANJA)
054900          TO WS-TAR-FRJ-FIN (WS-IX-TAR, WS-IX-TARFRANJA).
055000
055100 2475-COPIAR-UNA-FRANJA-FIN.
055200     EXIT.
055300*----------------------------------------------------------------*
055400 2500-LEER-PARAMETROS.
055500
055600     READ ENT-PARAMETROS.
055700
055800     EVALUATE TRUE
055900         WHEN FS-PARAMETROS-OK
056000              MOVE WS-ENT-PAR-DECAIMIENTO-ANUAL
056100                                TO WS-VAR-DECAIMIENTO-ANUAL
056200              MOVE WS-ENT-PAR-PEAK-SHAVING TO WS-VAR-PEAK-SHAVING
056300              MOVE WS-ENT-PAR-SUBSIDIO-KWH TO WS-VAR-SUBSIDIO-KWH
056400              MOVE WS-ENT-PAR-MODO-CARGA   TO WS-VAR-MODO-CARGA
056500         WHEN OTHER
056600              DISPLAY 'FALTA EL ARCHIVO DE PARAMETROS DE CALCULO'
056700              DISPLAY 'FILE STATUS: ' FS-PARAMETROS
056800              STOP RUN
056900     END-EVALUATE.
057000
057100 2500-LEER-PARAMETROS-FIN.
057200     EXIT.
057300*----------------------------------------------------------------*
057400*    PASO 2 - POTENCIA TOTAL DE CARGA DISPONIBLE (REGLA 1)       *
057500*----------------------------------------------------------------*
057600 3000-CALC-POTENCIA-CARGA.
057700
057800     MOVE WS-ENT-V2G-CANT-CARG-ULTRARAP TO WS-CANT-PILAS-ULTRA.
057900     MOVE WS-ENT-V2G-CANT-CARG-RAPIDOS  TO WS-CANT-PILAS-RAPIDO.
058000     MOVE WS-ENT-V2G-CANT-CARG-LENTOS   TO WS-CANT-PILAS-LENTO.
058100
058200     COMPUTE WS-CANT-PILAS-TOTAL = WS-CANT-PILAS-ULTRA
058300                                  + WS-CANT-PILAS-RAPIDO
058400                                  + WS-CANT-PILAS-LENTO.
058500
058600     IF WS-CANT-PILAS-TOTAL = ZERO
058700        MOVE WS-TBL-PILA-LENTO-KW TO WS-VAR-TOTAL-CARGA-KW
058800     ELSE
058900        PERFORM 3100-SELECCIONAR-PILAS
059000           THRU 3100-SELECCIONAR-PILAS-FIN
059100     END-IF.
059200
059300 3000-CALC-POTENCIA-CARGA-FIN.
059400     EXIT.
059500*----------------------------------------------------------------*
059600*    SE TOMAN PRIMERO LAS PILAS DE MAYOR POTENCIA (REGLA 1)      *
059700*----------------------------------------------------------------*
059800 3100-SELECCIONAR-PILAS.
059900
060000     IF WS-ENT-V2G-CANT-VEHIC < WS-CANT-PILAS-TOTAL
060100        MOVE WS-ENT-V2G-CANT-VEHIC TO WS-CANT-A-TOMAR
060200     ELSE
060300        MOVE WS-CANT-PILAS-TOTAL   TO WS-CANT-A-TOMAR
060400     END-IF.
060500
060600     MOVE ZERO TO WS-VAR-TOTAL-CARGA-KW.
060700
060800     IF WS-CANT-A-TOMAR > WS-CANT-PILAS-ULTRA
060900        MOVE WS-CANT-PILAS-ULTRA TO WS-CANT-A-USAR
061000     ELSE
061100        MOVE WS-CANT-A-TOMAR     TO WS-CANT-A-USAR
061200     END-IF.
061300     COMPUTE WS-VAR-TOTAL-CARGA-KW = WS-VAR-TOTAL-CARGA-KW
061400                  + (WS-CANT-A-USAR * WS-TBL-PILA-ULTRARAP-KW).
061500     SUBTRACT WS-CANT-A-USAR FROM WS-CANT-A-TOMAR.
061600
061700     IF WS-CANT-A-TOMAR > WS-CANT-PILAS-RAPIDO
061800        MOVE WS-CANT-PILAS-RAPIDO TO WS-CANT-A-USAR
061900     ELSE
062000        MOVE WS-CANT-A-TOMAR      TO WS-CANT-A-USAR
062100     END-IF.
062200     COMPUTE WS-VAR-TOTAL-CARGA-KW = WS-VAR-TOTAL-CARGA-KW
062300                  + (WS-CANT-A-USAR * WS-TBL-PILA-RAPIDO-KW).
062400     SUBTRACT WS-CANT-A-USAR FROM WS-CANT-A-TOMAR.
062500
062600     IF WS-CANT-A-TOMAR > WS-CANT-PILAS-LENTO
062700        MOVE WS-CANT-PILAS-LENTO TO WS-CANT-A-USAR
062800     ELSE
062900        MOVE WS-CANT-A-TOMAR     TO WS-CANT-A-USAR
063000     END-IF.
063100     COMPUTE WS-VAR-TOTAL-CARGA-KW = WS-VAR-TOTAL-CARGA-KW
063200                  + (WS-CANT-A-USAR * WS-TBL-PILA-LENTO-KW).
063300
063400 3100-SELECCIONAR-PILAS-FIN.
063500     EXIT.
063600*----------------------------------------------------------------*
063700*    PASO 3 - CURVA DE CARGA DE 24 HORAS (PVLOADCV)              *
063800*----------------------------------------------------------------*
063900 4000-LLAMAR-CURVA-CARGA.
064000
064100     MOVE WS-VAR-TOTAL-CARGA-KW TO LK-CUR-TOTAL-CARGA-KW-PARM.
064200     MOVE WS-TAR-CANT-REG       TO LK-CUR-TAR-CANT.
064300
064400     PERFORM 4100-ARMAR-TARIFA-LK
064500        THRU 4100-ARMAR-TARIFA-LK-FIN
064600           VARYING WS-IX-TAR FROM 1 BY 1
064700             UNTIL WS-IX-TAR > WS-TAR-CANT-REG.
064800
064900     CALL 'PVLOADCV' USING LK-CUR-TOTAL-CARGA-KW-PARM,
065000                           WS-ENT-V2GCONFIG-REG,
065100                           LK-CUR-TARIFAS-GRP,
065200                           LK-CURVA-SALIDA.
065300
065400 4000-LLAMAR-CURVA-CARGA-FIN.
065500     EXIT.
065600*----------------------------------------------------------------*
065700 4100-ARMAR-TARIFA-LK.
065800
065900     MOVE WS-TAR-PRECIO-KWH (WS-IX-TAR)
066000          TO LK-CUR-TAR-PRECIO (WS-IX-TAR).
066100     MOVE WS-TAR-CANT-FRANJAS (WS-IX-TAR)
066200          TO LK-CUR-TAR-CANT-FRJ (WS-IX-TAR).
066300
066400     PERFORM 4150-ARMAR-FRANJA-LK
066500        THRU 4150-ARMAR-FRANJA-LK-FIN
066600           VARYING WS-IX-TARFRANJA FROM 1 BY 1
066700             UNTIL WS-IX-TARFRANJA > 10.
066800
066900 4100-ARMAR-TARIFA-LK-FIN.
067000     EXIT.
067100*----------------------------------------------------------------*
067200 4150-ARMAR-FRANJA-LK.
067300
067400     MOVE WS-TAR-FRJ-INICIO (WS-IX-TAR, WS-IX-TARFRANJA)
067500          TO LK-CUR-TAR-FRJ-INI (WS-IX-TAR, WS-IX-TARFRANJA).
067600     MOVE WS-TAR-FRJ-FIN (WS-IX-TAR, WS-IX-TARFRANJA)
067700          TO LK-CUR-TAR-FRJ-FIN (WS-IX-TAR, WS-IX-TARFRANJA).
067800
067900 4150-ARMAR-FRANJA-LK-FIN.
068000     EXIT.
068100*----------------------------------------------------------------*
068200*    PASOS 4-6 - TRANSFORMADOR Y ESS (PVESSCFG)                  *
068300*----------------------------------------------------------------*
068400 5000-LLAMAR-DIMENSION-ESS.
068500
068600     MOVE WS-VAR-TRAFO-CAP-KVA TO LK-DIM-TRAFO-CAP-KVA.
068700     MOVE WS-VAR-PV-CAP-KW     TO LK-DIM-PV-CAP-KW.
068800     MOVE WS-VAR-PAIS          TO LK-DIM-PAIS.
068900     MOVE WS-VAR-MODO-CARGA    TO LK-DIM-MODO-CARGA.
069000     MOVE LK-CUR-PICO-KW       TO LK-DIM-PICO-KW.
069100
069200     CALL 'PVESSCFG' USING LK-DIMENS-ENTRADA, WS-SAL-RESULTADO-REG.
069300
069400 5000-LLAMAR-DIMENSION-ESS-FIN.
069500     EXIT.
069600*----------------------------------------------------------------*
069700*    PASO 7 - PROYECCION ECONOMICA A 20 ANIOS (PVECONPJ)         *
069800*----------------------------------------------------------------*
069900 6000-LLAMAR-ECONOMIA.
070000
070100     MOVE WS-VAR-DECAIMIENTO-ANUAL TO LK-ECO-DECAIMIENTO-ANUAL.
070200     MOVE WS-VAR-PEAK-SHAVING      TO LK-ECO-PEAK-SHAVING.
070300     MOVE WS-VAR-SUBSIDIO-KWH      TO LK-ECO-SUBSIDIO-KWH.
070400     MOVE WS-VAR-MODO-CARGA        TO LK-ECO-MODO-CARGA.
070500     MOVE WS-SAL-RES-ESS-CAPACIDAD-KWH
070600                                    TO LK-ECO-ESS-CAPACIDAD-KWH.
070700
070800     PERFORM 6100-PRECIO-MAX-MIN
070900        THRU 6100-PRECIO-MAX-MIN-FIN.
071000
071100     CALL 'PVECONPJ' USING LK-ECONOMIA-ENTRADA, LK-ECONOMIA-SALIDA.
071200
071300 6000-LLAMAR-ECONOMIA-FIN.
071400     EXIT.
071500*----------------------------------------------------------------*
071600 6100-PRECIO-MAX-MIN.
071700
071800     MOVE 1     TO LK-ECO-PRECIO-MAX.
071900     MOVE ZERO  TO LK-ECO-PRECIO-MIN.
072000
072100     MOVE WS-TAR-PRECIO-KWH (1) TO LK-ECO-PRECIO-MAX.
072200     MOVE WS-TAR-PRECIO-KWH (1) TO LK-ECO-PRECIO-MIN.
072300
072400     PERFORM 6150-COMPARAR-PRECIO-TARIFA
072500        THRU 6150-COMPARAR-PRECIO-TARIFA-FIN
072600           VARYING WS-IX-TAR FROM 2 BY 1
072700             UNTIL WS-IX-TAR > WS-TAR-CANT-REG.
072800
072900 6100-PRECIO-MAX-MIN-FIN.
073000     EXIT.
073100*----------------------------------------------------------------*
073200 6150-COMPARAR-PRECIO-TARIFA.
073300
073400     IF WS-TAR-PRECIO-KWH (WS-IX-TAR) > LK-ECO-PRECIO-MAX
073500        MOVE WS-TAR-PRECIO-KWH (WS-IX-TAR) TO LK-ECO-PRECIO-MAX
073600     END-IF.
073700     IF WS-TAR-PRECIO-KWH (WS-IX-TAR) < LK-ECO-PRECIO-MIN
073800        MOVE WS-TAR-PRECIO-KWH (WS-IX-TAR) TO LK-ECO-PRECIO-MIN
073900     END-IF.
074000
074100 6150-COMPARAR-PRECIO-TARIFA-FIN.
074200     EXIT.
074300*----------------------------------------------------------------*
074400*    PASO 8 - EMISION DE RESULTADOS                              *
074500*----------------------------------------------------------------*
074600 7000-EMITIR-RESULTADOS.
074700
074800     PERFORM 7100-GRABAR-RESULTADO
074900        THRU 7100-GRABAR-RESULTADO-FIN.
075000
075100     PERFORM 7200-GRABAR-CURVA
075200        THRU 7200-GRABAR-CURVA-FIN.
075300
075400     PERFORM 7300-GRABAR-ECONOMIA
075500        THRU 7300-GRABAR-ECONOMIA-FIN.
075600
075700 7000-EMITIR-RESULTADOS-FIN.
075800     EXIT.
075900*----------------------------------------------------------------*
076000 7100-GRABAR-RESULTADO.
076100
076200*    WS-SAL-RESULTADO-REG YA FUE COMPLETADO POR PVESSCFG EN
076300*    EL PASO 5000 (SE PASA POR REFERENCIA DIRECTA AL SUBPROGRAMA).
076400     WRITE WS-SAL-RESULTADO-REG.
076500
076600 7100-GRABAR-RESULTADO-FIN.
076700     EXIT.
076800*----------------------------------------------------------------*
076900 7200-GRABAR-CURVA.
077000
077100     PERFORM 7210-GRABAR-UNA-FRANJA
077200        THRU 7210-GRABAR-UNA-FRANJA-FIN
077300           VARYING WS-IX-CURVA FROM 1 BY 1
077400             UNTIL WS-IX-CURVA > 96.
077500
077600 7200-GRABAR-CURVA-FIN.
077700     EXIT.
077800*----------------------------------------------------------------*
077900 7210-GRABAR-UNA-FRANJA.
078000
078100     MOVE LK-CUR-CURVA-HHMM (WS-IX-CURVA) TO WS-SAL-CUR-FRANJA-HHMM.
078200     MOVE LK-CUR-CURVA-KW   (WS-IX-CURVA) TO WS-SAL-CUR-POTENCIA-KW.
078300     WRITE WS-SAL-CURVA-REG.
078400
078500 7210-GRABAR-UNA-FRANJA-FIN.
078600     EXIT.
078700*----------------------------------------------------------------*
078800 7300-GRABAR-ECONOMIA.
078900
079000     PERFORM 7310-GRABAR-UN-ANIO
079100        THRU 7310-GRABAR-UN-ANIO-FIN
079200           VARYING WS-IX-ECONOMIA FROM 1 BY 1
079300             UNTIL WS-IX-ECONOMIA > 20.
079400
079500 7300-GRABAR-ECONOMIA-FIN.
079600     EXIT.
079700*----------------------------------------------------------------*
079800 7310-GRABAR-UN-ANIO.
079900
080000     MOVE WS-IX-ECONOMIA TO WS-SAL-ECO-ANIO.
080100     MOVE LK-ECO-ARBITRAJE     (WS-IX-ECONOMIA)
080200          TO WS-SAL-ECO-INGRESO-ARBITRAJE.
080300     MOVE LK-ECO-PEAKSHAVE     (WS-IX-ECONOMIA)
080400          TO WS-SAL-ECO-INGRESO-PEAKSHAVE.
080500     MOVE LK-ECO-COSTO         (WS-IX-ECONOMIA)
080600          TO WS-SAL-ECO-COSTO-OPERATIVO.
080700     MOVE LK-ECO-GANANCIA-NETA (WS-IX-ECONOMIA)
080800          TO WS-SAL-ECO-GANANCIA-NETA.
080900     MOVE LK-ECO-GANANCIA-ACUM (WS-IX-ECONOMIA)
081000          TO WS-SAL-ECO-GANANCIA-ACUMULADA.
081100     WRITE WS-SAL-ECONOMIA-REG.
081200
081300 7310-GRABAR-UN-ANIO-FIN.
081400     EXIT.
081500*----------------------------------------------------------------*
081600 8000-FINALIZAR-PROGRAMA.
081700
081800     PERFORM 8100-CERRAR-ARCHIVOS
081900        THRU 8100-CERRAR-ARCHIVOS-FIN.
082000
082100 8000-FINALIZAR-PROGRAMA-FIN.
082200     EXIT.
082300*----------------------------------------------------------------*
082400 8100-CERRAR-ARCHIVOS.
082500
082600     CLOSE ENT-PROYECTO
082700           ENT-PVCONFIG
082800           ENT-V2GCONFIG
082900           ENT-TARIFAS
083000           ENT-PARAMETROS
083100           SAL-RESULTADO
083200           SAL-CURVA
083300           SAL-ECONOMIA.
083400
083500 8100-CERRAR-ARCHIVOS-FIN.
083600     EXIT.
083700*----------------------------------------------------------------*
083800 END PROGRAM PVESSCLC.
