000100*----------------------------------------------------------------*
000200*    LAYOUT DEL ARCHIVO DE CONFIGURACION FOTOVOLTAICA (PV)        *
000300*    UN REGISTRO POR PROYECTO                                     *
000400*----------------------------------------------------------------*
000500 01 WS-ENT-PVCONFIG-REG.
000600    05 WS-ENT-PVC-PROY-ID                     PIC 9(09).
000700    05 WS-ENT-PVC-CAP-INST-KW                 PIC S9(08)V99.
000800    05 FILLER                                 PIC X(20).
