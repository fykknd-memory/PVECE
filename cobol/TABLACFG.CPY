000100*----------------------------------------------------------------*
000200*    TABLA DE PARAMETROS FIJOS DEL DIMENSIONAMIENTO PV + ESS      *
000300*    TAMANOS ESTANDAR DE TRANSFORMADOR Y DE ESS POR PAIS,         *
000400*    POTENCIAS DE PILA POR DEFECTO Y CONSTANTES EMPIRICAS.        *
000500*    LAS TABLAS SE CARGAN A PARTIR DE UN LITERAL EMPAQUETADO      *
000600*    REDEFINIDO COMO TABLA OCCURS DE 5 DIGITOS POR ELEMENTO.      *
000700*----------------------------------------------------------------*
000800 01 WS-TBL-CONSTANTES.
000900    05 WS-TBL-TRAFO-CN-LIT               PIC X(095) VALUE
001000        '00030000500008000100001250016000200002500031500400
001100-       '005000063000800010000125001600020000250003150'.
001200    05 WS-TBL-TRAFO-CN-R REDEFINES WS-TBL-TRAFO-CN-LIT.
001300       10 WS-TBL-TRAFO-CN                PIC 9(05)
001400                                          OCCURS 19 TIMES.
001500    05 WS-TBL-TRAFO-JP-LIT               PIC X(065) VALUE
001600        '00030000500007500100001500020000300005000075001000
001700-       '015000200003000'.
001800    05 WS-TBL-TRAFO-JP-R REDEFINES WS-TBL-TRAFO-JP-LIT.
001900       10 WS-TBL-TRAFO-JP                PIC 9(05)
002000                                          OCCURS 13 TIMES.
002100    05 WS-TBL-TRAFO-UK-LIT               PIC X(055) VALUE
002200        '00025000500010000200003150050000800010000150002000
002300-       '02500'.
002400    05 WS-TBL-TRAFO-UK-R REDEFINES WS-TBL-TRAFO-UK-LIT.
002500       10 WS-TBL-TRAFO-UK                PIC 9(05)
002600                                          OCCURS 11 TIMES.
002700    05 WS-TBL-TRAFO-CANT-CN              PIC 9(02) COMP VALUE 19.
002800    05 WS-TBL-TRAFO-CANT-JP              PIC 9(02) COMP VALUE 13.
002900    05 WS-TBL-TRAFO-CANT-UK              PIC 9(02) COMP VALUE 11.
003000    05 WS-TBL-ESS-MODELO-LIT             PIC X(020) VALUE
003100        '00100002150012500261'.
003200    05 WS-TBL-ESS-MODELO-R REDEFINES WS-TBL-ESS-MODELO-LIT.
003300       10 WS-TBL-ESS-MODELO OCCURS 2 TIMES.
003400          15 WS-TBL-ESS-MOD-POTENCIA-KW   PIC 9(05).
003500          15 WS-TBL-ESS-MOD-CAPACIDAD-KWH PIC 9(05).
003600    05 WS-TBL-ESS-CANT-MODELOS           PIC 9(02) COMP VALUE 2.
003700*----------------------------------------------------------------*
003800*    POTENCIAS DE PILA POR DEFECTO (KW) Y CONSTANTES EMPIRICAS   *
003900*----------------------------------------------------------------*
004000    05 WS-TBL-PILA-ULTRARAP-KW           PIC 9(05) VALUE 00350.
004100    05 WS-TBL-PILA-RAPIDO-KW             PIC 9(05) VALUE 00120.
004200    05 WS-TBL-PILA-LENTO-KW              PIC 9(05) VALUE 00007.
004300    05 WS-TBL-COEF-EMPIRICO-ESS          PIC 9(01)V99 VALUE 0.80.
004400    05 WS-TBL-RATIO-MANTENIMIENTO        PIC 9(01)V99 VALUE 0.02.
004500    05 WS-TBL-COSTO-UNIT-KWH             PIC 9(05)V99 VALUE 1500.00.
004600    05 WS-TBL-INFLACION-ANUAL            PIC 9(01)V99 VALUE 0.02.
004700    05 WS-TBL-SOC-DEFECTO                PIC 9(03) VALUE 080.
