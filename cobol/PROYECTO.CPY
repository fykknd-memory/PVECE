000100*----------------------------------------------------------------*
000200*    LAYOUT DEL ARCHIVO DE PROYECTOS (PROJECT-FILE)               *
000300*    UN REGISTRO POR PROYECTO FOTOVOLTAICO + ACUMULACION          *
000400*----------------------------------------------------------------*
000500 01 WS-ENT-PROYECTO-REG.
000600    05 WS-ENT-PROY-ID                         PIC 9(09).
000700    05 WS-ENT-PROY-CAP-TRAFO-KVA              PIC S9(07)V99.
000800       88 WS-ENT-PROY-TRAFO-AUTOMATICO        VALUE ZEROES.
000900    05 FILLER                                 PIC X(20).
